000100*================================================================*
000200* COPYBOOK:        RESPRT
000300* DESCRIPTION:      132-COLUMN DETAIL-LINE FORMATS FOR THE RESATS
000400*                   EVALUATION REPORT.  EACH GROUP BELOW IS MOVED
000500*                   INTO RPT-PRINT-LINE AND WRITTEN, THE SAME WAY
000600*                   HACKNWS2 BUILT ITS DETAIL-LINE AND MOVED IT
000700*                   TO NEXT-REPORT-LINE BEFORE WRITING.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/18/91 E ACKERMAN    CREATED FOR THE RESATS EVALUATION REPORT.
001300* 02/27/96 T WEAVER      ADDED RPT-NONNEG-LINE FOR THE ROLE
001400*                        READINESS NON-NEGOTIABLE SKILL ROWS.
001500* 01/11/99 T WEAVER      Y2K -- NO 2-DIGIT YEAR FIELDS IN THIS
001600*                        COPYBOOK.  NO CHANGE REQUIRED.
001700*================================================================*
001800*----------------------------------------------------------------*
001900*    ATS SECTION -- RESUME IDENTIFICATION LINE.
002000*----------------------------------------------------------------*
002100 01  RPT-RESUME-HEADER-LINE.
002200     05  FILLER           PIC X(01) VALUE SPACE.
002300     05  FILLER           PIC X(10) VALUE 'RESUME ID:'.
002400     05  RHL-RESUME-ID     PIC X(36).
002500     05  FILLER           PIC X(85) VALUE SPACES.
002600*----------------------------------------------------------------*
002700*    ATS SECTION -- ONE CATEGORY ROW (FORMAT/KEYWORD/EXPERIENCE/
002800*    SKILLS/ACHIEVEMENT), LABEL + RIGHT-ALIGNED 3-DIGIT SCORE +
002900*    REASON TEXT.
003000*----------------------------------------------------------------*
003100 01  RPT-CATEGORY-LINE.
003200     05  FILLER           PIC X(02) VALUE SPACES.
003300     05  CL-CATEGORY-LABEL PIC X(26).
003400     05  CL-CATEGORY-SCORE PIC ZZ9.
003500     05  FILLER           PIC X(03) VALUE ' - '.
003600     05  CL-CATEGORY-REASON PIC X(94).
003700     05  FILLER           PIC X(04) VALUE SPACES.
003800*----------------------------------------------------------------*
003900*    ATS SECTION -- OVERALL SCORE AND VERDICT ROW.
004000*----------------------------------------------------------------*
004100 01  RPT-OVERALL-LINE.
004200     05  FILLER           PIC X(02) VALUE SPACES.
004300     05  FILLER           PIC X(14) VALUE 'OVERALL SCORE:'.
004400     05  OL-OVERALL-SCORE  PIC ZZ9.
004500     05  FILLER           PIC X(11) VALUE '  VERDICT: '.
004600     05  OL-VERDICT        PIC X(10).
004700     05  FILLER           PIC X(92) VALUE SPACES.
004800*----------------------------------------------------------------*
004900*    GENERIC LABEL + FREE TEXT ROW -- REUSED FOR THE ATS SUMMARY,
005000*    THE ROLE READINESS STRENGTHS/GAPS/PRIORITY LISTS, THE
005100*    EXPERIENCE-GAP SENTENCE, THE EXPLANATION TEXT (WRAPPED
005200*    ACROSS SEVERAL OF THESE LINES) AND REJECTED-RECORD ERROR
005300*    LINES.
005400*----------------------------------------------------------------*
005500 01  RPT-TEXT-LINE.
005600     05  FILLER           PIC X(02) VALUE SPACES.
005700     05  TL-LABEL          PIC X(18).
005800     05  TL-TEXT           PIC X(108).
005900     05  FILLER           PIC X(04) VALUE SPACES.
006000*----------------------------------------------------------------*
006100*    READINESS SECTION -- RESUME ID AND TARGET ROLE ROW.
006200*----------------------------------------------------------------*
006300 01  RPT-REQUEST-HEADER-LINE.
006400     05  FILLER           PIC X(01) VALUE SPACE.
006500     05  FILLER           PIC X(10) VALUE 'RESUME ID:'.
006600     05  QHL-RESUME-ID     PIC X(36).
006700     05  FILLER           PIC X(07) VALUE '  ROLE:'.
006800     05  QHL-TARGET-ROLE   PIC X(30).
006900     05  FILLER           PIC X(48) VALUE SPACES.
007000*----------------------------------------------------------------*
007100*    READINESS SECTION -- SCORE AND VERDICT ROW.
007200*----------------------------------------------------------------*
007300 01  RPT-READINESS-LINE.
007400     05  FILLER           PIC X(02) VALUE SPACES.
007500     05  FILLER           PIC X(16) VALUE 'READINESS SCORE:'.
007600     05  RL-READINESS-SCORE PIC ZZ9.
007700     05  FILLER           PIC X(11) VALUE '  VERDICT: '.
007800     05  RL-VERDICT        PIC X(16).
007900     05  FILLER           PIC X(84) VALUE SPACES.
008000*----------------------------------------------------------------*
008100*    READINESS SECTION -- ONE NON-NEGOTIABLE SKILL ROW.
008200*----------------------------------------------------------------*
008300 01  RPT-NONNEG-LINE.
008400     05  FILLER           PIC X(02) VALUE SPACES.
008500     05  FILLER           PIC X(21) VALUE 'NON-NEGOTIABLE SKILL:'.
008600     05  NNL-SKILL         PIC X(20).
008700     05  FILLER           PIC X(10) VALUE '  STATUS: '.
008800     05  NNL-STATUS        PIC X(07).
008900     05  FILLER           PIC X(10) VALUE '  REASON: '.
009000     05  NNL-REASON        PIC X(18).
009100     05  FILLER           PIC X(44) VALUE SPACES.
