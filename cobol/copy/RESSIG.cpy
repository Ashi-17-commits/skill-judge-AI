000100*================================================================*
000200* COPYBOOK:        RESSIG
000300* DESCRIPTION:      RESUME-SIGNALS-REC -- ONE PRE-EXTRACTED
000400*                   SIGNAL RECORD PER CANDIDATE RESUME, AS
000500*                   HANDED TO THE EVALUATION BATCH BY THE
000600*                   UPSTREAM INTAKE STEP.  THIS IS THE MASTER
000700*                   RECORD FOR THE WHOLE RESATS RUN -- EVERY
000800*                   SCORE AND EVERY READINESS LOOKUP TRACES
000900*                   BACK TO A FIELD IN HERE.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/11/91 E ACKERMAN    CREATED -- CARRIES OVER THE SIGNAL SET
001500*                        USED BY THE RESATS SCORING RUN.
001600* 08/02/93 E ACKERMAN    ADDED DUPLICATE-SKILLS-PRESENT AND
001700*                        SKILLS-GROUPED PER REQUEST R-114.
001800* 01/14/99 T WEAVER      Y2K -- REVIEWED ALL DATE-LIKE FIELDS IN
001900*                        THIS RECORD.  NONE CARRY A 2-DIGIT YEAR,
002000*                        NO CHANGE REQUIRED.  SEE SIGN-OFF BINDER.
002100* 05/19/04 T WEAVER      WIDENED SKILL-FLAGS TABLE TO 21 ENTRIES
002200*                        TO PICK UP THE CLOUD/CONTAINER SKILLS.
002300*================================================================*
002400 01  RESUME-SIGNALS-REC.
002500*----------------------------------------------------------------*
002600*    UNIQUE RESUME IDENTIFIER -- CARRIED AS TEXT (UUID FORMAT),
002700*    NOT CONVERTED TO A NUMERIC KEY.  USED TO KEY THE RESIDENT
002800*    TABLE MAINTAINED BY RESTAB.
002900*----------------------------------------------------------------*
003000     05  RS-RESUME-ID                    PIC X(36).
003100*----------------------------------------------------------------*
003200*    STRUCTURAL SIGNALS -- WHAT SECTIONS/LAYOUT WERE DETECTED.
003300*----------------------------------------------------------------*
003400     05  RS-STRUCTURE-SIGNALS.
003500         10  RS-HAS-EXPERIENCE-SECTION   PIC X(01).
003600             88  RS-EXPER-SECTION-YES        VALUE 'Y'.
003700             88  RS-EXPER-SECTION-NO         VALUE 'N'.
003800         10  RS-HAS-SKILLS-SECTION       PIC X(01).
003900             88  RS-SKILLS-SECTION-YES       VALUE 'Y'.
004000             88  RS-SKILLS-SECTION-NO        VALUE 'N'.
004100         10  RS-PAGE-COUNT                PIC 9(02).
004200         10  RS-AVG-BULLET-LENGTH         PIC 9(03)V9(01).
004300         10  RS-USES-TABLES-OR-COLUMNS   PIC X(01).
004400             88  RS-USES-TABLES-YES          VALUE 'Y'.
004500             88  RS-USES-TABLES-NO           VALUE 'N'.
004600*----------------------------------------------------------------*
004700*    KEYWORD-MATCH SIGNALS -- AGAINST THE TARGET JOB DESCRIPTION.
004800*----------------------------------------------------------------*
004900     05  RS-KEYWORD-SIGNALS.
005000         10  RS-KEYWORD-MATCH-RATIO       PIC V9(04).
005100         10  RS-MATCHED-KEYWORDS          PIC 9(03).
005200         10  RS-TOTAL-JD-KEYWORDS         PIC 9(03).
005300*----------------------------------------------------------------*
005400*    EXPERIENCE-CLARITY SIGNALS -- ROLE/DATE-RANGE DETECTION.
005500*----------------------------------------------------------------*
005600     05  RS-EXPERIENCE-SIGNALS.
005700         10  RS-NUMBER-OF-ROLES           PIC 9(02).
005800         10  RS-ROLES-WITH-DATES          PIC 9(02).
005900         10  RS-AVG-BULLETS-PER-ROLE      PIC 9(02)V9(01).
006000*----------------------------------------------------------------*
006100*    SKILLS-PRESENTATION SIGNALS.
006200*----------------------------------------------------------------*
006300     05  RS-SKILLS-SIGNALS.
006400         10  RS-SKILLS-COUNT              PIC 9(03).
006500         10  RS-SKILLS-GROUPED            PIC X(01).
006600             88  RS-SKILLS-GROUPED-YES        VALUE 'Y'.
006700             88  RS-SKILLS-GROUPED-NO         VALUE 'N'.
006800         10  RS-DUPLICATE-SKILLS-PRESENT PIC X(01).
006900             88  RS-DUP-SKILLS-YES            VALUE 'Y'.
007000             88  RS-DUP-SKILLS-NO             VALUE 'N'.
007100*----------------------------------------------------------------*
007200*    ACHIEVEMENT/METRICS SIGNALS -- QUANTIFIED-IMPACT BULLETS.
007300*----------------------------------------------------------------*
007400     05  RS-ACHIEVEMENT-SIGNALS.
007500         10  RS-METRICS-RATIO             PIC V9(04).
007600         10  RS-BULLETS-WITH-NUMBERS      PIC 9(03).
007700         10  RS-TOTAL-BULLETS             PIC 9(03).
007800*----------------------------------------------------------------*
007900*    ESTIMATED EXPERIENCE -- MAXIMUM OF THE PHRASE-BASED AND
008000*    DATE-RANGE-BASED ESTIMATES (SEE RESATS 2100 PARAGRAPHS).
008100*----------------------------------------------------------------*
008200     05  RS-EXPERIENCE-YEARS              PIC 9(02)V9(01).
008300*----------------------------------------------------------------*
008400*    CANONICAL SKILL FLAGS -- ONE 'Y'/'N' PER SKILL, FIXED ORDER.
008500*    ORDER MUST NEVER CHANGE; RESATS AND ROLEDEF BOTH INDEX THIS
008600*    TABLE BY THE SAME POSITIONS.  POSITIONS ARE:
008700*      (01) PYTHON           (02) JAVA             (03) JAVASCRIPT
008800*      (04) TYPESCRIPT       (05) SQL              (06) MONGODB
008900*      (07) POSTGRESQL       (08) DOCKER           (09) KUBERNETES
009000*      (10) AWS              (11) AZURE            (12) GCP
009100*      (13) FASTAPI          (14) DJANGO           (15) FLASK
009200*      (16) REACT            (17) NODE.JS          (18) GIT
009300*      (19) LINUX            (20) MACHINE LEARNING
009400*      (21) DATA ANALYSIS
009500*----------------------------------------------------------------*
009600     05  RS-SKILL-FLAGS.
009700         10  RS-SKILL-FLAG OCCURS 21 TIMES PIC X(01).
009800*----------------------------------------------------------------*
009900*    PAD TO A ROUND RECORD LENGTH -- ROOM LEFT FOR A FUTURE
010000*    SIGNAL WITHOUT RESIZING THE FILE.
010100*----------------------------------------------------------------*
010200     05  FILLER                           PIC X(49).
