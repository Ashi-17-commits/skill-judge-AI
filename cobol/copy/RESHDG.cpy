000100*================================================================*
000200* COPYBOOK:        RESHDG
000300* DESCRIPTION:      EVALUATION REPORT PAGE-CONTROL AND HEADING
000400*                   LINES.  SAME ROLE AS THE OLD PRINTCTL MEMBER
000500*                   THE HACKNWS2 JOB USED TO PULL IN -- THAT ONE
000600*                   NEVER MADE IT INTO THIS LIBRARY, SO IT IS
000700*                   REBUILT HERE FOR RESATS.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/18/91 E ACKERMAN    CREATED FOR THE RESATS EVALUATION REPORT.
001300* 09/09/97 T WEAVER      ADDED RUN-DATE BREAKOUT FROM ACCEPT FROM
001400*                        DATE YYYYMMDD PER REQUEST R-202.
001410* 03/19/12 D HOLLIS      RPT-PAGE-COUNT STARTED AT ZERO, SO THE
001420*                        FIRST HEADING PRINTED "PAGE:  0" --
001430*                        EVERY PAGE NUMBER CAME OUT ONE BEHIND.
001440*                        RESTARTED AT 1, MATCHING THE PAGE-COUNT
001450*                        CONVENTION USED ELSEWHERE IN THIS SHOP.
001460*                        PER REQUEST R-262.
001500*================================================================*
001600*----------------------------------------------------------------*
001700*    PAGE/LINE CONTROL -- CHECKED BEFORE EVERY DETAIL LINE.
001800*----------------------------------------------------------------*
001900 01  RPT-PAGE-CONTROL.
002000     05  RPT-LINE-COUNT                  PIC 9(03) COMP.
002100     05  RPT-LINES-ON-PAGE                PIC 9(03) COMP
002200                                          VALUE 55.
002300     05  RPT-PAGE-COUNT                   PIC 9(03) COMP
002400                                          VALUE 1.
002500     05  RPT-LINE-SPACING                 PIC 9(01) COMP
002600                                          VALUE 1.
002700*----------------------------------------------------------------*
002800*    RUN DATE, BROKEN OUT OF ACCEPT FROM DATE YYYYMMDD.
002900*----------------------------------------------------------------*
003000 01  WS-CURRENT-DATE-DATA.                                           R-202
003100     05  WS-CURRENT-YEAR                 PIC 9(04).                  R-202
003200     05  WS-CURRENT-MONTH                 PIC 9(02).                 R-202
003300     05  WS-CURRENT-DAY                   PIC 9(02).                 R-202
003400     05  FILLER                           PIC X(13).                 R-202
003500*----------------------------------------------------------------*
003600*    PAGE HEADING -- TITLE / RUN DATE / PAGE NUMBER.
003700*----------------------------------------------------------------*
003800 01  RPT-HEADING-LINE-1.
003900     05  FILLER       PIC X(01) VALUE SPACE.
004000     05  FILLER       PIC X(13) VALUE 'RUN DATE    :'.
004100     05  HL1-MONTH-OUT PIC XX.
004200     05  FILLER       PIC X(01) VALUE '/'.
004300     05  HL1-DAY-OUT   PIC XX.
004400     05  FILLER       PIC X(01) VALUE '/'.
004500     05  HL1-YEAR-OUT  PIC X(04).
004600     05  FILLER       PIC X(10) VALUE SPACES.
004700     05  FILLER       PIC X(50) VALUE
004800         'RESUME EVALUATION AND ROLE READINESS BATCH REPORT'.
004900     05  FILLER       PIC X(11) VALUE SPACES.
005000     05  FILLER       PIC X(06) VALUE 'PAGE: '.
005100     05  HL1-PAGE-OUT  PIC ZZ9.
005200     05  FILLER       PIC X(28) VALUE SPACES.
005300 01  RPT-HEADING-LINE-2.
005400     05  FILLER       PIC X(132) VALUE ALL '-'.
