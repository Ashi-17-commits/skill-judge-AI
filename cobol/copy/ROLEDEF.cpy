000100*================================================================*
000200* COPYBOOK:        ROLEDEF
000300* DESCRIPTION:      STATIC ROLE-DEFINITION TABLE -- SIX FIXED
000400*                   ROLES A CANDIDATE CAN BE EVALUATED AGAINST.
000500*                   LOADED BY VALUE AT COMPILE TIME, NOT READ
000600*                   FROM A FILE; THERE IS NO MAINTENANCE SCREEN
000700*                   FOR THIS TABLE -- A NEW ROLE IS A RECOMPILE.
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 03/25/91 E ACKERMAN    CREATED WITH THE ORIGINAL SIX ROLES.
001300* 06/14/94 E ACKERMAN    ADDED NON-NEGOTIABLE-SKILL GROUP PER
001400*                        REQUEST R-141.
001500* 11/03/00 T WEAVER      DEVOPS-ENGINEER ROLE ADDED AZURE/GCP TO
001600*                        ITS OPTIONAL LIST PER REQUEST R-233.
001700*================================================================*
001800 01  WS-ROLE-TABLE.
001900     05  WS-ROLE-ENTRY OCCURS 6 TIMES INDEXED BY RD-IDX.
002000         10  RD-ROLE-KEY               PIC X(30).
002100         10  RD-DISPLAY-NAME           PIC X(30).
002200         10  RD-REQUIRED-SKILLS.
002300             15  RD-REQUIRED-SKILL OCCURS 8 TIMES PIC X(20).
002400         10  RD-REQUIRED-COUNT         PIC 9(01).
002500         10  RD-OPTIONAL-SKILLS.
002600             15  RD-OPTIONAL-SKILL OCCURS 8 TIMES PIC X(20).
002700         10  RD-OPTIONAL-COUNT         PIC 9(01).
002800         10  RD-NONNEG-SKILLS.                                       R-141
002900             15  RD-NONNEG-SKILL OCCURS 4 TIMES PIC X(20).           R-141
003000         10  RD-NONNEG-COUNT           PIC 9(01).                    R-141
003100         10  RD-MIN-EXPERIENCE-YEARS   PIC 9(02)V9(01).
003101     05  FILLER                    PIC X(04).
003200*----------------------------------------------------------------*
003300*    THE TABLE ITSELF IS POPULATED AT RUN START BY RESATS
003400*    PARAGRAPH 1100-LOAD-ROLE-TABLE, ONE MOVE PER FIELD PER
003500*    ROLE -- SEE THAT PARAGRAPH FOR THE ACTUAL REQUIRED/
003600*    OPTIONAL/NON-NEGOTIABLE SKILL LISTS AND MINIMUM YEARS.
003700*    NOTHING IN THIS RUN EVER ALTERS THE TABLE ONCE LOADED.
003800*----------------------------------------------------------------*
