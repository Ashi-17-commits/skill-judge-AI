000100*================================================================*
000200* COPYBOOK:        RESTBL
000300* DESCRIPTION:      CALL INTERFACE BETWEEN RESATS AND RESTAB.
000400*                   RESTAB KEEPS THE RESIDENT, RESUME-ID-KEYED
000500*                   TABLE OF SIGNALS IN ITS OWN WORKING-STORAGE;
000600*                   THIS COPYBOOK IS ONLY THE PARAMETER AREA
000700*                   PASSED ON EACH CALL -- ONE RECORD IN OR OUT
000800*                   AT A TIME, THE SAME WAY UNEMT PASSED ONE
000900*                   CLAIM RECORD AT A TIME TO UNEMREAD.
001000*
001100* MAINTENANCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/11/91 E ACKERMAN    CREATED FOR RESATS/RESTAB CALL INTERFACE.
001500* 11/30/95 E ACKERMAN    ADDED TABLE-CAPACITY-SWITCH SO RESATS
001600*                        CAN REPORT A FULL TABLE AS A REJECTED
001700*                        RECORD INSTEAD OF ABENDING.
001800*================================================================*
001900*----------------------------------------------------------------*
002000*    ACTION REQUESTED OF RESTAB ON THIS CALL.
002100*----------------------------------------------------------------*
002200 01  TABLE-ACTION                        PIC X(04).
002300     88  TABLE-ACTION-LOAD                    VALUE 'LOAD'.
002400     88  TABLE-ACTION-FIND                    VALUE 'FIND'.
002500*----------------------------------------------------------------*
002600*    KEY OF THE ENTRY BEING LOADED OR LOOKED UP.
002700*----------------------------------------------------------------*
002800 01  TABLE-RESUME-ID                     PIC X(36).
002900*----------------------------------------------------------------*
003000*    ON A FIND, SET BY RESTAB TO SHOW WHETHER THE KEY WAS IN
003100*    THE RESIDENT TABLE.  NOT USED ON A LOAD.
003200*----------------------------------------------------------------*
003300 01  TABLE-FOUND-SWITCH                  PIC X(01).
003400     88  TABLE-RECORD-FOUND                   VALUE 'Y'.
003500     88  TABLE-RECORD-NOT-FOUND                VALUE 'N'.
003600*----------------------------------------------------------------*
003700*    ON A LOAD, SET BY RESTAB WHEN THE RESIDENT TABLE IS ALREADY
003800*    AT ITS CAPACITY LIMIT AND THE ENTRY COULD NOT BE STORED.
003900*----------------------------------------------------------------*
004000 01  TABLE-CAPACITY-SWITCH                PIC X(01).
004100     88  TABLE-CAPACITY-FULL                  VALUE 'Y'.
004200     88  TABLE-CAPACITY-OK                    VALUE 'N'.
004300*----------------------------------------------------------------*
004400*    EXPERIENCE YEARS -- SUPPLIED ON A LOAD, RETURNED ON A FIND.
004500*----------------------------------------------------------------*
004600 01  TABLE-EXPERIENCE-YEARS               PIC 9(02)V9(01).
004700*----------------------------------------------------------------*
004800*    SKILL FLAGS, SAME 21-POSITION ORDER AS RS-SKILL-FLAGS IN
004900*    RESSIG -- SUPPLIED ON A LOAD, RETURNED ON A FIND.
005000*----------------------------------------------------------------*
005100 01  TABLE-SKILL-FLAGS.
005200     05  TBL-CALL-SKILL-FLAG OCCURS 21 TIMES PIC X(01).
005300     05  FILLER                              PIC X(03).
