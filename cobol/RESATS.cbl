000100*===============================================================*
000200* PROGRAM NAME:     RESATS
000300* ORIGINAL AUTHOR:  EDWIN ACKERMAN
000400*
000500* PURPOSE:  EVALUATES A BATCH OF CANDIDATE RESUME SIGNAL RECORDS
000600*           AGAINST THE EVIDENCE-BASED AND LEGACY ATS SCORING
000700*           RULES, THEN EVALUATES A BATCH OF ROLE-READINESS
000800*           REQUESTS AGAINST THE SIX FIXED ROLE DEFINITIONS,
000900*           WRITING A RESULT RECORD FOR EACH AND A 132-COLUMN
001000*           EVALUATION REPORT FOR BOTH SECTIONS.
001100*
001200* MAINTENANCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 03/18/91 E ACKERMAN    ORIGINAL VERSION.  FIVE-CATEGORY EVIDENCE
001600*                        ATS SCORING, ROLE READINESS AGAINST THE
001700*                        SIX FIXED ROLES, ONE PRINT REPORT.
001800* 08/02/93 E ACKERMAN    ADDED SKILLS-GROUPED/DUPLICATE-SKILLS-
001900*                        PRESENT TO THE SKILLS PRESENTATION
002000*                        CATEGORY PER REQUEST R-114.
002100* 06/14/94 E ACKERMAN    ADDED THE NON-NEGOTIABLE-SKILL GROUP TO
002200*                        THE ROLE TABLE AND TO THE READINESS
002300*                        OUTPUT RECORD PER REQUEST R-141.
002400* 11/30/95 E ACKERMAN    RESTAB NOW REPORTS A FULL RESIDENT TABLE
002500*                        AS A REJECTED RECORD INSTEAD OF AN
002600*                        ABEND.  SEE 2400-LOAD-RESUME-TABLE.
002700* 02/27/96 T WEAVER      ADDED THE NON-NEGOTIABLE SKILL/STATUS
002800*                        ROWS TO THE READINESS REPORT BLOCK PER
002900*                        REQUEST R-178.
003000* 09/09/97 T WEAVER      ADDED RUN-DATE BREAKOUT AND THE PAGE
003100*                        HEADING VIA THE NEW RESHDG COPYBOOK PER
003200*                        REQUEST R-202 (PRINTCTL WAS NEVER BUILT
003300*                        FOR THIS LIBRARY).
003400* 01/14/99 T WEAVER      Y2K -- REVIEWED ALL DATE-LIKE FIELDS IN
003500*                        THIS RUN.  WS-CURRENT-YEAR IS FOUR
003600*                        DIGITS.  NO STORED FIELD HERE CARRIES A
003700*                        TWO-DIGIT YEAR.  NO CHANGE REQUIRED.
003800*                        SEE SIGN-OFF BINDER.
003900* 11/03/00 T WEAVER      DEVOPS-ENGINEER ROLE ADDED AZURE/GCP TO
004000*                        ITS OPTIONAL SKILL LIST PER REQUEST
004100*                        R-233.  SEE 1100-LOAD-ROLE-TABLE.
004200* 05/19/04 T WEAVER      WIDENED THE SKILL-FLAGS/CANONICAL-SKILL
004300*                        TABLES TO 21 ENTRIES FOR THE CLOUD AND
004400*                        CONTAINER SKILLS PER REQUEST R-241.
004410* 09/14/11 D HOLLIS      THE SUMMARY/EXPLANATION/EXPERIENCE-REASON
004420*                        CLAUSE BUILDERS WERE RE-READING THEIR OWN
004430*                        OUTPUT WITH "STRING ... DELIMITED BY
004440*                        SPACE" TO FIND WHERE TO APPEND -- ANY
004450*                        CLAUSE ALREADY HOLDING AN EMBEDDED SPACE
004460*                        GOT TRUNCATED AT THAT SPACE BEFORE THE
004470*                        NEXT CLAUSE WENT ON.  REBUILT ON A
004480*                        RUNNING STRING POINTER PER REQUEST R-254.
004481*                        THE SAME "DELIMITED BY SPACE" MISTAKE WAS
004482*                        ALSO USED TO SEND A ROLE DISPLAY NAME, A
004483*                        VERDICT OR A SKILL NAME INTO A SENTENCE
004484*                        OR REPORT LINE -- THOSE VALUES CARRY
004485*                        THEIR OWN EMBEDDED SPACES AND WERE CUT TO
004486*                        THEIR FIRST WORD.  ADDED A TRIMMED-LENGTH
004487*                        LOOKUP (PARAGRAPH 9700) SO THE WHOLE
004488*                        VALUE GOES OUT, NOT JUST ITS FIRST WORD,
004489*                        ALSO PER REQUEST R-254.
004490* 03/06/12 D HOLLIS      THE LEGACY ATS CALCULATOR WAS ONLY EVER
004491*                        BLENDING THE THREE SUB-SCORES -- IT NEVER
004492*                        BUILT THE FREQUENCY-ORDERED SKILLS-FOUND
004493*                        LIST OR THE ALPHABETICAL MISSING-SKILLS
004494*                        LIST, AND ITS LINE ONLY PRINTED BEHIND
004495*                        THE UPSI-0 DEBUG SWITCH AS A "SEE FILE"
004496*                        PLACEHOLDER.  ADDED 2350-2354 TO BUILD
004497*                        BOTH LISTS (REUSING THE 9600 SORT), AND
004498*                        THE LEGACY LINE NOW PRINTS UNCONDITION-
004499*                        ALLY WITH REAL SUB-SCORES PER REQUEST
004500*                        R-261.  ALSO ADDED 1180-LIST-ROLE-TABLE
004501*                        SO THE SIX ROLE KEY/DISPLAY-NAME PAIRS
004502*                        ARE PRINTED ONCE AS A REFERENCE BLOCK
004503*                        AHEAD OF THE ATS SECTION, ALSO PER
004504*                        REQUEST R-261.
004511* 03/19/12 D HOLLIS      2900-PRINT-ATS-TOTALS WAS STRINGING
004512*                        WS-OVERALL-ACCUM STRAIGHT INTO THE "AVG
004513*                        SCORE" TEXT -- ITS DECIMAL POINT IS
004514*                        ASSUMED, NOT PRINTING, SO THE LINE SHOWED
004515*                        RAW ZERO-PADDED DIGITS.  ADDED
004516*                        WS-EDIT-OVERALL-AVG AND STRING THAT
004517*                        INSTEAD, SAME AS EVERY OTHER DECIMAL ON
004518*                        THIS REPORT.  ALSO FOUND RPT-PAGE-COUNT
004519*                        STARTING AT ZERO IN RESHDG, WHICH PRINTED
004520*                        EVERY PAGE NUMBER ONE BEHIND -- RESTARTED
004521*                        IT AT 1 PER REQUEST R-262.
004522*===============================================================*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.  RESATS.
004800 AUTHOR. EDWIN ACKERMAN.
004900 INSTALLATION. COBOL DEVELOPMENT CENTER.
005000 DATE-WRITTEN. 03/18/91.
005100 DATE-COMPILED.
005200 SECURITY. NON-CONFIDENTIAL.
005300*===============================================================*
005400 ENVIRONMENT DIVISION.
005500*---------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*---------------------------------------------------------------*
005800 SOURCE-COMPUTER. IBM-3081.
005900 OBJECT-COMPUTER. IBM-3081.
006000 SPECIAL-NAMES.
006100*    UPSI-0 GATED THE OLD LEGACY-ATS AUDIT LINE THROUGH 2011;
006110*    THAT LINE NOW PRINTS EVERY RUN (REQUEST R-261), SO THE
006120*    SWITCH WAS REPOINTED AT THE ROLE-TABLE REFERENCE BLOCK
006130*    PRINTED BY 1180-LIST-ROLE-TABLE -- OPERATIONS CAN STILL
006140*    SUPPRESS IT ON A RUN-BY-RUN BASIS.  PER REQUEST R-261.
006150     UPSI-0 ON STATUS IS RESATS-ROLE-LIST-ON
006160            OFF STATUS IS RESATS-ROLE-LIST-OFF.
006300*---------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500*---------------------------------------------------------------*
006600 FILE-CONTROL.
006700     SELECT RESUME-SIGNALS-FILE ASSIGN TO RESIGIN
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS RESUME-SIGNALS-STATUS.
007000*
007100     SELECT ROLE-REQUEST-FILE ASSIGN TO ROLREQIN
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS ROLE-REQUEST-STATUS.
007400*
007500     SELECT ATS-RESULT-FILE ASSIGN TO ATSRSOUT
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS ATS-RESULT-STATUS.
007800*
007900     SELECT ROLE-READINESS-FILE ASSIGN TO ROLRSOUT
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS ROLE-READINESS-STATUS.
008200*
008300     SELECT EVAL-REPORT-FILE ASSIGN TO EVALRPT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS EVAL-REPORT-STATUS.
008600*===============================================================*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*---------------------------------------------------------------*
009000 FD  RESUME-SIGNALS-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 150 CHARACTERS
009300     RECORDING MODE IS F.
009400     COPY RESSIG.
009500*---------------------------------------------------------------*
009600 FD  ROLE-REQUEST-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 100 CHARACTERS
009900     RECORDING MODE IS F.
010000 01  ROLE-REQUEST-REC.
010100     05  RQ-RESUME-ID                    PIC X(36).
010200     05  RQ-ROLE-NAME                    PIC X(30).
010300     05  FILLER                          PIC X(34).
010400*---------------------------------------------------------------*
010500 FD  ATS-RESULT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 300 CHARACTERS
010800     RECORDING MODE IS F.
010900 01  ATS-RESULT-REC.
011000     05  AR-OUT-RESUME-ID                PIC X(36).
011100     05  AR-OUT-OVERALL-SCORE             PIC 9(03).
011200     05  AR-OUT-VERDICT                   PIC X(10).
011300     05  AR-OUT-FORMAT-SCORE              PIC 9(03).
011400     05  AR-OUT-KEYWORD-SCORE             PIC 9(03).
011500     05  AR-OUT-EXPERIENCE-SCORE          PIC 9(03).
011600     05  AR-OUT-SKILLS-SCORE              PIC 9(03).
011700     05  AR-OUT-ACHIEVE-SCORE             PIC 9(03).
011800     05  AR-OUT-SUMMARY                   PIC X(200).
011900     05  FILLER                           PIC X(36).
012000*---------------------------------------------------------------*
012100 FD  ROLE-READINESS-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 1450 CHARACTERS
012400     RECORDING MODE IS F.
012500 01  ROLE-READINESS-REC.
012600     05  RR-OUT-RESUME-ID                 PIC X(36).
012700     05  RR-OUT-TARGET-ROLE               PIC X(30).
012800     05  RR-OUT-READINESS-SCORE           PIC 9(03).
012900     05  RR-OUT-VERDICT                   PIC X(16).
013000     05  RR-OUT-STRENGTHS.
013100         10  RR-OUT-STRENGTH OCCURS 16 TIMES
013200                              PIC X(20).
013300     05  RR-OUT-GAPS.
013400         10  RR-OUT-GAP OCCURS 8 TIMES
013500                        PIC X(20).
013600     05  RR-OUT-NON-NEGOTIABLE.                                      R-178
013700         10  RR-OUT-NONNEG-ENTRY OCCURS 4 TIMES.                     R-178
013800             15  RR-OUT-NONNEG-SKILL       PIC X(20).                R-178
013900             15  RR-OUT-NONNEG-STATUS      PIC X(07).                R-178
014000     05  RR-OUT-PRIORITY-SKILLS.
014100         10  RR-OUT-PRIORITY-SKILL OCCURS 8 TIMES
014200                                    PIC X(20).
014300     05  RR-OUT-EXPERIENCE-GAP            PIC X(200).
014400     05  RR-OUT-EXPLANATION               PIC X(400).
014500     05  FILLER                           PIC X(17).
014600*---------------------------------------------------------------*
014700 FD  EVAL-REPORT-FILE
014800     LABEL RECORDS ARE STANDARD
014900     RECORDING MODE IS F.
015000 01  RPT-PRINT-LINE                       PIC X(132).
015100*===============================================================*
015200 WORKING-STORAGE SECTION.
015300*---------------------------------------------------------------*
015400*    CALL INTERFACE TO RESTAB, REPORT HEADING/PAGE CONTROL,
015500*    DETAIL-LINE FORMATS AND THE STATIC ROLE TABLE.
015600*---------------------------------------------------------------*
015700     COPY RESTBL.
015800     COPY RESHDG.                                                    R-202
015900     COPY RESPRT.
016000     COPY ROLEDEF.
016100*---------------------------------------------------------------*
016200 01  WS-FILE-STATUS-GROUP.
016300     05  RESUME-SIGNALS-STATUS           PIC X(02).
016400         88  RESUME-SIGNALS-OK                VALUE '00'.
016500         88  RESUME-SIGNALS-EOF               VALUE '10'.
016600     05  ROLE-REQUEST-STATUS              PIC X(02).
016700         88  ROLE-REQUEST-OK                   VALUE '00'.
016800         88  ROLE-REQUEST-EOF                  VALUE '10'.
016900     05  ATS-RESULT-STATUS                PIC X(02).
017000         88  ATS-RESULT-OK                     VALUE '00'.
017100     05  ROLE-READINESS-STATUS            PIC X(02).
017200         88  ROLE-READINESS-OK                 VALUE '00'.
017300     05  EVAL-REPORT-STATUS                PIC X(02).
017400         88  EVAL-REPORT-OK                    VALUE '00'.
017500     05  FILLER                            PIC X(05).
017600*---------------------------------------------------------------*
017700 01  WS-RUN-SWITCHES.
017800     05  WS-REJECT-SWITCH                 PIC X(01) VALUE 'N'.
017900         88  WS-RECORD-REJECTED                VALUE 'Y'.
018000         88  WS-RECORD-ACCEPTED                VALUE 'N'.
018100     05  WS-RESUME-FOUND-SWITCH           PIC X(01) VALUE 'N'.
018200         88  WS-RESUME-WAS-FOUND               VALUE 'Y'.
018300         88  WS-RESUME-WAS-NOT-FOUND           VALUE 'N'.
018400     05  WS-ROLE-FOUND-SWITCH             PIC X(01) VALUE 'N'.
018500         88  WS-ROLE-WAS-FOUND                 VALUE 'Y'.
018600         88  WS-ROLE-WAS-NOT-FOUND             VALUE 'N'.
018700     05  WS-SORT-SWAP-SWITCH              PIC X(01) VALUE 'N'.
018800         88  WS-SORT-A-SWAP-HAPPENED           VALUE 'Y'.
018900         88  WS-SORT-NO-SWAP                   VALUE 'N'.
019000     05  FILLER                            PIC X(05).
019100*---------------------------------------------------------------*
019200 01  WS-REJECT-REASON-TEXT                PIC X(60) VALUE SPACES.
019300*---------------------------------------------------------------*
019400 01  WS-RUN-TOTALS.
019500     05  WS-RESUMES-PROCESSED             PIC 9(05) COMP
019600                                           VALUE ZERO.
019700     05  WS-RESUMES-REJECTED              PIC 9(05) COMP
019800                                           VALUE ZERO.
019900     05  WS-ATS-STRONG-COUNT              PIC 9(05) COMP
020000                                           VALUE ZERO.
020100     05  WS-ATS-MODERATE-COUNT            PIC 9(05) COMP
020200                                           VALUE ZERO.
020300     05  WS-ATS-LOW-COUNT                 PIC 9(05) COMP
020400                                           VALUE ZERO.
020500     05  WS-OVERALL-SCORE-SUM             PIC 9(09) COMP
020600                                           VALUE ZERO.
020700     05  WS-REQUESTS-PROCESSED            PIC 9(05) COMP
020800                                           VALUE ZERO.
020900     05  WS-REQUESTS-REJECTED             PIC 9(05) COMP
021000                                           VALUE ZERO.
021100     05  WS-READY-COUNT                   PIC 9(05) COMP
021200                                           VALUE ZERO.
021300     05  WS-PARTIAL-READY-COUNT           PIC 9(05) COMP
021400                                           VALUE ZERO.
021500     05  WS-NOT-READY-COUNT               PIC 9(05) COMP
021600                                           VALUE ZERO.
021700     05  FILLER                            PIC X(04).
021800*---------------------------------------------------------------*
021900*    THE 21 CANONICAL SKILL NAMES, SAME FIXED ORDER AS
022000*    RS-SKILL-FLAGS IN RESSIG -- BRIDGES A FLAG POSITION TO THE
022100*    SKILL NAME TEXT CARRIED IN THE ROLE TABLE.
022200*---------------------------------------------------------------*
022300 01  WS-CANONICAL-SKILL-TABLE.
022400     05  WS-CANONICAL-SKILL-NAME OCCURS 21 TIMES                     R-241
022500                                  PIC X(20).
022600*---------------------------------------------------------------*
022700*    SIGNAL-LEVEL "PARSED FACTS" -- THE RESUME PARSER, WORKING
022800*    FROM THE PRE-EXTRACTED SIGNAL RECORD RATHER THAN RAW TEXT.
022900*---------------------------------------------------------------*
023000 01  WS-PARSED-FACTS.
023100     05  WS-SKILL-OCCURRENCE OCCURS 21 TIMES                         R-241
023200                              PIC 9(03) COMP.
023300     05  WS-SKILLS-PRESENT-COUNT          PIC 9(02) COMP
023400                                           VALUE ZERO.
023500     05  WS-ESTIMATED-YEARS               PIC 9(02)V9(01).
023600     05  WS-METRIC-SENTENCE-COUNT         PIC 9(03) COMP.
023700     05  FILLER                            PIC X(04).
023800*---------------------------------------------------------------*
023900*    EVIDENCE-BASED ATS CATEGORY SCORES, OVERALL, VERDICT.
024000*---------------------------------------------------------------*
024100 01  WS-ATS-SCORE-WORK.
024200     05  WS-FORMAT-SCORE                  PIC S9(03) COMP.
024300     05  WS-KEYWORD-SCORE                 PIC S9(03) COMP.
024400     05  WS-EXPERIENCE-SCORE               PIC S9(03) COMP.
024500     05  WS-SKILLS-SCORE                  PIC S9(03) COMP.
024600     05  WS-ACHIEVE-SCORE                 PIC S9(03) COMP.
024700     05  WS-OVERALL-ACCUM                 PIC S9(05)V9(02) COMP.
024800     05  WS-OVERALL-SCORE                 PIC 9(03) COMP.
024900     05  WS-ATS-VERDICT                   PIC X(10).
025000     05  FILLER                            PIC X(04).
025100*---------------------------------------------------------------*
025200*    PER-CATEGORY REASON TEXT AND THE RULE-BUILT SUMMARY.
025300*    REDEFINED BELOW AS A FLAT STRING SO IT CAN BE BLANKED IN
025400*    ONE MOVE BEFORE EACH RESUME IS SCORED.
025500*---------------------------------------------------------------*
025600 01  WS-ATS-REASON-TEXT.
025700     05  WS-FORMAT-REASON                 PIC X(100).
025800     05  WS-KEYWORD-REASON                PIC X(100).
025900     05  WS-EXPERIENCE-REASON             PIC X(100).
026000     05  WS-SKILLS-REASON                 PIC X(100).
026100     05  WS-ACHIEVE-REASON                PIC X(100).
026200     05  WS-SUMMARY-TEXT                  PIC X(200).
026300 01  WS-ATS-REASON-TEXT-RAW
026400                      REDEFINES WS-ATS-REASON-TEXT
026500                                           PIC X(700).
026510*---------------------------------------------------------------*
026520*    RUNNING STRING POINTERS FOR THE REASON/SUMMARY BUILDERS
026530*    ABOVE -- SEE THE 09/14/11 CHANGE-LOG ENTRY.  RESET TO 1
026540*    ALONGSIDE THE SPACES-MOVE THAT BLANKS THE TEXT THEY TRACK.
026550*---------------------------------------------------------------*
026560 01  WS-ATS-TEXT-POINTERS.
026570     05  WS-EXPERIENCE-REASON-PTR          PIC 9(03) COMP.
026580     05  WS-SUMMARY-PTR                    PIC 9(03) COMP.
026590     05  FILLER                             PIC X(04).
026600*---------------------------------------------------------------*
026700*    LEGACY ATS CALCULATOR WORKING FIELDS.
026800*---------------------------------------------------------------*
026900 01  WS-LEGACY-WORK.
027000     05  WS-LEGACY-SKILLS-SCORE           PIC S9(03)V9(02) COMP.
027100     05  WS-LEGACY-EXPERIENCE-SCORE       PIC S9(03)V9(02) COMP.
027200     05  WS-LEGACY-IMPACT-RATIO           PIC S9(01)V9(04) COMP.
027300     05  WS-LEGACY-ATS-SCORE              PIC S9(03)V9(02) COMP.
027400     05  FILLER                            PIC X(04).
027401*---------------------------------------------------------------*
027402*    SKILLS-FOUND (FREQUENCY ORDER, TIES ALPHABETICAL) AND
027403*    SKILLS-MISSING (ALPHABETICAL) FOR THE LEGACY CALCULATOR'S
027404*    PRINTED LINE -- BUILT BY 2350-2354 USING THE SAME 9600
027405*    SORT PASS THE READINESS STRENGTHS/GAPS LISTS USE.  SINCE
027406*    THIS RUN HAS NO RAW OCCURRENCE COUNT PER SKILL (ONLY THE
027407*    PRESENT/ABSENT FLAG), EVERY FOUND SKILL TIES AT ONE
027408*    OCCURRENCE, SO THE SORT'S ALPHABETICAL TIE-BREAK IS THE
027409*    WHOLE ORDERING.  REDEFINED FLAT FOR BLANKING.  REQUEST
027410*    R-261.
027411*---------------------------------------------------------------*
027412 01  WS-LEGACY-SKILL-LISTS.
027413     05  WS-LEGACY-FOUND-LIST OCCURS 21 TIMES PIC X(20).
027414     05  WS-LEGACY-FOUND-COUNT                PIC 9(02) COMP.
027415     05  WS-LEGACY-MISSING-LIST OCCURS 21 TIMES PIC X(20).
027416     05  WS-LEGACY-MISSING-COUNT              PIC 9(02) COMP.
027417 01  WS-LEGACY-SKILL-LISTS-RAW
027418                      REDEFINES WS-LEGACY-SKILL-LISTS
027419                                              PIC X(844).
027500*---------------------------------------------------------------*
027600*    ROLE-REQUEST WORKING FIELDS -- NORMALIZED ROLE NAME, THE
027700*    MATCHED TABLE ROW, AND THE RESUME SIGNALS RETURNED BY A
027800*    RESTAB FIND CALL.
027900*---------------------------------------------------------------*
028000 01  WS-REQUEST-WORK.
028100     05  WS-NORMALIZED-ROLE                PIC X(30).
028200     05  WS-ROLE-TABLE-ROW                  PIC 9(01) COMP
028300                                            VALUE ZERO.
028400     05  WS-RESUME-SKILL-FLAG OCCURS 21 TIMES                        R-241
028500                               PIC X(01).
028600     05  WS-RESUME-EXPERIENCE-YEARS        PIC 9(02)V9(01).
028700     05  FILLER                             PIC X(04).
028800*---------------------------------------------------------------*
028900*    ROLE READINESS COMPUTATION WORKING FIELDS.
029000*---------------------------------------------------------------*
029100 01  WS-READINESS-WORK.
029200     05  WS-REQUIRED-MATCH-COUNT           PIC 9(02) COMP.
029300     05  WS-OPTIONAL-MATCH-COUNT           PIC 9(02) COMP.
029400     05  WS-REQUIRED-RATIO                 PIC S9(01)V9(04) COMP.
029500     05  WS-OPTIONAL-RATIO                 PIC S9(01)V9(04) COMP.
029600     05  WS-EXPERIENCE-RATIO               PIC S9(01)V9(04) COMP.
029700     05  WS-READINESS-SCORE-1-DEC          PIC S9(03)V9(01) COMP.
029800     05  WS-READINESS-SCORE-INT            PIC 9(03) COMP.
029900     05  WS-READINESS-VERDICT              PIC X(16).
030000     05  WS-SHORTFALL-YEARS                PIC S9(03)V9(01) COMP.
030100     05  FILLER                             PIC X(04).
030200*---------------------------------------------------------------*
030300*    STRENGTHS / GAPS / NON-NEGOTIABLE LISTS BUILT PER REQUEST.
030400*    REDEFINED AS A FLAT STRING SO IT CAN BE BLANKED IN ONE MOVE
030500*    BEFORE EACH REQUEST IS ANALYZED.
030600*---------------------------------------------------------------*
030700 01  WS-LIST-WORK.
030800     05  WS-STRENGTH-LIST OCCURS 21 TIMES  PIC X(20).                R-241
030900     05  WS-STRENGTH-COUNT                 PIC 9(02) COMP.
031000     05  WS-GAP-LIST OCCURS 8 TIMES         PIC X(20).
031100     05  WS-GAP-COUNT                       PIC 9(02) COMP.
031200     05  WS-NONNEG-SKILL-ENTRY OCCURS 4 TIMES.                       R-141
031300         10  WS-NONNEG-SKILL-NAME            PIC X(20).              R-141
031400         10  WS-NONNEG-SKILL-STATUS          PIC X(07).              R-141
031500 01  WS-LIST-WORK-RAW REDEFINES WS-LIST-WORK
031600                                            PIC X(615).
031700*---------------------------------------------------------------*
031800*    GENERIC BUBBLE-SORT SCRATCH TABLE, REUSED FOR STRENGTHS,
031900*    GAPS AND PRIORITY SKILLS -- SAME TECHNIQUE AS A STANDARD
032000*    TABLE-ORDERING PASS, JUST RESTATED FOR X(20) SKILL NAMES
032100*    INSTEAD OF A NUMBER COLUMN.  REDEFINED FLAT FOR BLANKING.
032200*---------------------------------------------------------------*
032300 01  WS-SORT-WORK.
032400     05  WS-SORT-TABLE OCCURS 21 TIMES      PIC X(20).               R-241
032500     05  WS-SORT-COUNT                      PIC 9(02) COMP.
032600     05  WS-SORT-TEMP                       PIC X(20).
032700     05  WS-SORT-IDX                        PIC 9(02) COMP.
032800 01  WS-SORT-WORK-RAW REDEFINES WS-SORT-WORK
032900                                            PIC X(442).
033000*---------------------------------------------------------------*
033100*    MISCELLANEOUS SUBSCRIPTS AND LOOP COUNTERS.
033200*---------------------------------------------------------------*
033300 01  WS-SUBSCRIPTS.
033400     05  WS-SKILL-IDX                      PIC 9(02) COMP.
033500     05  WS-ROLE-IDX                       PIC 9(01) COMP.
033600     05  WS-ROLE-SKILL-IDX                 PIC 9(02) COMP.
033700     05  FILLER                             PIC X(04).
033800*---------------------------------------------------------------*
033900*    NUMERIC-TO-TEXT EDIT FIELDS -- MOVED FROM THE COMP WORKING
034000*    FIELDS ABOVE RIGHT BEFORE A SENTENCE IS STRING'D TOGETHER.
034100*    DISPLAY USAGE IS REQUIRED HERE SO STRING CAN USE THEM.
034200*---------------------------------------------------------------*
034300 01  WS-TEXT-EDIT-FIELDS.
034400     05  WS-EDIT-MATCHED-KW                PIC 9(03).
034500     05  WS-EDIT-TOTAL-KW                   PIC 9(03).
034600     05  WS-EDIT-KW-PERCENT                 PIC 9(03).
034700     05  WS-EDIT-ROLE-COUNT                 PIC 9(02).
034800     05  WS-EDIT-PAGE-COUNT                 PIC 9(02).
034900     05  WS-EDIT-BULLETS-WITH-NUM           PIC 9(03).
035000     05  WS-EDIT-TOTAL-BULLETS              PIC 9(03).
035100     05  WS-EDIT-ACHIEVE-PERCENT            PIC 9(03).
035200     05  WS-EDIT-READINESS-SCORE            PIC 9(03).
035300     05  WS-EDIT-REQUIRED-YEARS             PIC 9(02).
035400     05  WS-EDIT-SHORTFALL-YEARS            PIC 99.9.
035410     05  WS-EDIT-LEGACY-ATS-SCORE            PIC 999.99.
035420     05  WS-EDIT-LEGACY-IMPACT               PIC 9.99.
035430     05  WS-EDIT-LEGACY-YEARS                PIC 99.9.
035440     05  WS-EDIT-OVERALL-AVG                 PIC 999.9.
035500     05  FILLER                             PIC X(04).
035600*---------------------------------------------------------------*
035700*    EXPERIENCE-GAP SENTENCE AND EXPLANATION TEXT ARE BUILT
035800*    DIRECTLY INTO THE ROLE-READINESS-REC FIELDS BELOW; THESE
035900*    ARE THE WORKING COPIES SCORED AGAINST BEFORE THE FINAL
036000*    RECORD IS MOVED TOGETHER.
036100*---------------------------------------------------------------*
036200 01  WS-SENTENCE-WORK.
036300     05  WS-EXPERIENCE-GAP-TEXT            PIC X(200).
036400     05  WS-EXPLANATION-TEXT               PIC X(400).
036410*    RUNNING STRING POINTER FOR WS-EXPLANATION-TEXT -- SEE THE
036420*    09/14/11 CHANGE-LOG ENTRY ABOVE.  KEEPS EACH CLAUSE
036430*    APPEND FROM RE-READING THE TEXT ALREADY IN THE FIELD.
036440     05  WS-EXPLANATION-PTR                PIC 9(03) COMP.
036450     05  FILLER                             PIC X(04).
036460*---------------------------------------------------------------*
036470*    SCRATCH AREA FOR TRIMMING THE TRAILING SPACES OFF A ROLE
036471*    NAME, A VERDICT OR A SKILL NAME BEFORE IT GOES INTO A
036472*    SENTENCE OR REPORT LINE -- SEE THE 09/14/11 CHANGE-LOG
036473*    ENTRY ABOVE.  "DELIMITED BY SPACE" STOPS AT THE FIRST
036474*    SPACE IN THE FIELD, NOT THE LAST ONE, SO A MULTI-WORD
036475*    VALUE CANNOT BE STRING'D THAT WAY WITHOUT LOSING
036476*    EVERYTHING PAST ITS FIRST BLANK.  9700-FIND-TRIMMED-
036477*    LENGTH WORKS OUT HOW MUCH OF WS-TRIM-SOURCE TO SEND.
036478*    WS-TL-TEXT-PTR IS THE RUNNING STRING POINTER FOR THE
036479*    REPORT-LINE BUILDERS AT 3610/3620.
036480*---------------------------------------------------------------*
036481 01  WS-TRIM-WORK.
036482     05  WS-TRIM-SOURCE                     PIC X(30).
036483     05  WS-TRIM-LEN                        PIC 9(02) COMP.
036484     05  WS-TL-TEXT-PTR                     PIC 9(03) COMP.
036485     05  FILLER                              PIC X(04).
036600*---------------------------------------------------------------*
036700*    SCRATCH AREA HOLDING THE NEXT 132-COLUMN DETAIL LINE BEFORE
036800*    IT IS HANDED TO 9000-PRINT-REPORT-LINE -- SAME ROLE AS
036900*    HACKNWS2'S NEXT-REPORT-LINE.
037000*---------------------------------------------------------------*
037100 01  RPT-NEXT-DETAIL-LINE                 PIC X(132).
037200*===============================================================*
037300 PROCEDURE DIVISION.
037400*---------------------------------------------------------------*
037500 0000-MAIN-PARAGRAPH.
037600*---------------------------------------------------------------*
037700     PERFORM 1000-INITIALIZATION.
037800     PERFORM 1300-READ-RESUME-SIGNALS.
037900     PERFORM 2000-PROCESS-RESUME-SIGNALS
038000         UNTIL RESUME-SIGNALS-EOF.
038100     PERFORM 2900-PRINT-ATS-TOTALS.
038200     PERFORM 3050-READ-ROLE-REQUEST.
038300     PERFORM 3000-PROCESS-ROLE-REQUESTS
038400         UNTIL ROLE-REQUEST-EOF.
038500     PERFORM 3900-PRINT-READINESS-TOTALS.
038600     PERFORM 4000-CLOSE-FILES.
038700     GOBACK.
038800*---------------------------------------------------------------*
038900 1000-INITIALIZATION.
039000*---------------------------------------------------------------*
039100     OPEN INPUT  RESUME-SIGNALS-FILE.
039200     OPEN INPUT  ROLE-REQUEST-FILE.
039300     OPEN OUTPUT ATS-RESULT-FILE.
039400     OPEN OUTPUT ROLE-READINESS-FILE.
039500     OPEN OUTPUT EVAL-REPORT-FILE.
039600     PERFORM 1100-LOAD-ROLE-TABLE.
039700     PERFORM 1150-LOAD-SKILL-NAME-TABLE.
039800     PERFORM 1200-GET-RUN-DATE.
039900     MOVE 1    TO RPT-PAGE-COUNT.
040000     MOVE 99   TO RPT-LINE-COUNT.
040010     PERFORM 9100-PRINT-PAGE-HEADING.
040020     PERFORM 1180-LIST-ROLE-TABLE.
040200*---------------------------------------------------------------*
040300 1100-LOAD-ROLE-TABLE.
040400*---------------------------------------------------------------*
040500*    ROW 1 -- SENIOR SOFTWARE ENGINEER.
040600     MOVE 'senior_software_engineer'    TO RD-ROLE-KEY (1).
040700     MOVE 'Senior Software Engineer'    TO RD-DISPLAY-NAME (1).
040800     MOVE 'python'  TO RD-REQUIRED-SKILL (1,1).
040900     MOVE 'javascript'  TO RD-REQUIRED-SKILL (1,2).
041000     MOVE 'sql'  TO RD-REQUIRED-SKILL (1,3).
041100     MOVE 'git'  TO RD-REQUIRED-SKILL (1,4).
041200     MOVE 'docker'  TO RD-REQUIRED-SKILL (1,5).
041300     MOVE 'aws'  TO RD-REQUIRED-SKILL (1,6).
041400     MOVE 'react'  TO RD-REQUIRED-SKILL (1,7).
041500     MOVE 'node.js'  TO RD-REQUIRED-SKILL (1,8).
041600     MOVE 8                             TO RD-REQUIRED-COUNT (1).
041700     MOVE 'typescript'  TO RD-OPTIONAL-SKILL (1,1).
041800     MOVE 'kubernetes'  TO RD-OPTIONAL-SKILL (1,2).
041900     MOVE 'postgresql'  TO RD-OPTIONAL-SKILL (1,3).
042000     MOVE 'fastapi'  TO RD-OPTIONAL-SKILL (1,4).
042100     MOVE 'django'  TO RD-OPTIONAL-SKILL (1,5).
042200     MOVE 'flask'  TO RD-OPTIONAL-SKILL (1,6).
042300     MOVE 'linux'  TO RD-OPTIONAL-SKILL (1,7).
042400     MOVE 'machine learning'  TO RD-OPTIONAL-SKILL (1,8).
042500     MOVE 8                             TO RD-OPTIONAL-COUNT (1).
042600     MOVE 'python'                      TO RD-NONNEG-SKILL (1,1).
042700     MOVE 'sql'                         TO RD-NONNEG-SKILL (1,2).
042800     MOVE 'docker'                      TO RD-NONNEG-SKILL (1,3).
042900     MOVE 'aws'                         TO RD-NONNEG-SKILL (1,4).
043000     MOVE 4                             TO RD-NONNEG-COUNT (1).
043100     MOVE 5.0  TO RD-MIN-EXPERIENCE-YEARS (1).
043200*    ROW 2 -- PRODUCT MANAGER.
043300     MOVE 'product_manager'             TO RD-ROLE-KEY (2).
043400     MOVE 'Product Manager'             TO RD-DISPLAY-NAME (2).
043500     MOVE 'sql'  TO RD-REQUIRED-SKILL (2,1).
043600     MOVE 'data analysis'  TO RD-REQUIRED-SKILL (2,2).
043700     MOVE 'aws'  TO RD-REQUIRED-SKILL (2,3).
043800     MOVE 'javascript'  TO RD-REQUIRED-SKILL (2,4).
043900     MOVE 4                             TO RD-REQUIRED-COUNT (2).
044000     MOVE 'python'  TO RD-OPTIONAL-SKILL (2,1).
044100     MOVE 'machine learning'  TO RD-OPTIONAL-SKILL (2,2).
044200     MOVE 'react'  TO RD-OPTIONAL-SKILL (2,3).
044300     MOVE 'postgresql'  TO RD-OPTIONAL-SKILL (2,4).
044400     MOVE 'docker'  TO RD-OPTIONAL-SKILL (2,5).
044500     MOVE 5                             TO RD-OPTIONAL-COUNT (2).
044600     MOVE 'sql'                         TO RD-NONNEG-SKILL (2,1).
044700     MOVE 'data analysis'               TO RD-NONNEG-SKILL (2,2).
044800     MOVE 2                             TO RD-NONNEG-COUNT (2).
044900     MOVE 4.0  TO RD-MIN-EXPERIENCE-YEARS (2).
045000*    ROW 3 -- DATA SCIENTIST.
045100     MOVE 'data_scientist'              TO RD-ROLE-KEY (3).
045200     MOVE 'Data Scientist'              TO RD-DISPLAY-NAME (3).
045300     MOVE 'python'  TO RD-REQUIRED-SKILL (3,1).
045400     MOVE 'sql'  TO RD-REQUIRED-SKILL (3,2).
045500     MOVE 'machine learning'  TO RD-REQUIRED-SKILL (3,3).
045600     MOVE 'data analysis'  TO RD-REQUIRED-SKILL (3,4).
045700     MOVE 4                             TO RD-REQUIRED-COUNT (3).
045800     MOVE 'javascript'  TO RD-OPTIONAL-SKILL (3,1).
045900     MOVE 'aws'  TO RD-OPTIONAL-SKILL (3,2).
046000     MOVE 'docker'  TO RD-OPTIONAL-SKILL (3,3).
046100     MOVE 'postgresql'  TO RD-OPTIONAL-SKILL (3,4).
046200     MOVE 'mongodb'  TO RD-OPTIONAL-SKILL (3,5).
046300     MOVE 'linux'  TO RD-OPTIONAL-SKILL (3,6).
046400     MOVE 6                             TO RD-OPTIONAL-COUNT (3).
046500     MOVE 'python'                      TO RD-NONNEG-SKILL (3,1).
046600     MOVE 'machine learning'            TO RD-NONNEG-SKILL (3,2).
046700     MOVE 'data analysis'               TO RD-NONNEG-SKILL (3,3).
046800     MOVE 3                             TO RD-NONNEG-COUNT (3).
046900     MOVE 3.0  TO RD-MIN-EXPERIENCE-YEARS (3).
047000*    ROW 4 -- UX DESIGNER.
047100     MOVE 'ux_designer'                 TO RD-ROLE-KEY (4).
047200     MOVE 'UX Designer'                 TO RD-DISPLAY-NAME (4).
047300     MOVE 'javascript'  TO RD-REQUIRED-SKILL (4,1).
047400     MOVE 'react'  TO RD-REQUIRED-SKILL (4,2).
047500     MOVE 'data analysis'  TO RD-REQUIRED-SKILL (4,3).
047600     MOVE 3                             TO RD-REQUIRED-COUNT (4).
047700     MOVE 'python'  TO RD-OPTIONAL-SKILL (4,1).
047800     MOVE 'sql'  TO RD-OPTIONAL-SKILL (4,2).
047900     MOVE 'aws'  TO RD-OPTIONAL-SKILL (4,3).
048000     MOVE 'docker'  TO RD-OPTIONAL-SKILL (4,4).
048100     MOVE 4                             TO RD-OPTIONAL-COUNT (4).
048200     MOVE 'javascript'                  TO RD-NONNEG-SKILL (4,1).
048300     MOVE 'react'                       TO RD-NONNEG-SKILL (4,2).
048400     MOVE 'data analysis'               TO RD-NONNEG-SKILL (4,3).
048500     MOVE 3                             TO RD-NONNEG-COUNT (4).
048600     MOVE 3.0  TO RD-MIN-EXPERIENCE-YEARS (4).
048700*    ROW 5 -- ENGINEERING MANAGER.
048800     MOVE 'engineering_manager'         TO RD-ROLE-KEY (5).
048900     MOVE 'Engineering Manager'         TO RD-DISPLAY-NAME (5).
049000     MOVE 'python'  TO RD-REQUIRED-SKILL (5,1).
049100     MOVE 'javascript'  TO RD-REQUIRED-SKILL (5,2).
049200     MOVE 'sql'  TO RD-REQUIRED-SKILL (5,3).
049300     MOVE 'docker'  TO RD-REQUIRED-SKILL (5,4).
049400     MOVE 'aws'  TO RD-REQUIRED-SKILL (5,5).
049500     MOVE 'git'  TO RD-REQUIRED-SKILL (5,6).
049600     MOVE 6                             TO RD-REQUIRED-COUNT (5).
049700     MOVE 'kubernetes'  TO RD-OPTIONAL-SKILL (5,1).
049800     MOVE 'react'  TO RD-OPTIONAL-SKILL (5,2).
049900     MOVE 'node.js'  TO RD-OPTIONAL-SKILL (5,3).
050000     MOVE 'postgresql'  TO RD-OPTIONAL-SKILL (5,4).
050100     MOVE 'linux'  TO RD-OPTIONAL-SKILL (5,5).
050200     MOVE 'machine learning'  TO RD-OPTIONAL-SKILL (5,6).
050300     MOVE 6                             TO RD-OPTIONAL-COUNT (5).
050400     MOVE 'python'                      TO RD-NONNEG-SKILL (5,1).
050500     MOVE 'docker'                      TO RD-NONNEG-SKILL (5,2).
050600     MOVE 'aws'                         TO RD-NONNEG-SKILL (5,3).
050700     MOVE 'git'                         TO RD-NONNEG-SKILL (5,4).
050800     MOVE 4                             TO RD-NONNEG-COUNT (5).
050900     MOVE 6.0  TO RD-MIN-EXPERIENCE-YEARS (5).
051000*    ROW 6 -- DEVOPS ENGINEER.
051100     MOVE 'devops_engineer'             TO RD-ROLE-KEY (6).
051200     MOVE 'DevOps Engineer'             TO RD-DISPLAY-NAME (6).
051300     MOVE 'docker'  TO RD-REQUIRED-SKILL (6,1).
051400     MOVE 'kubernetes'  TO RD-REQUIRED-SKILL (6,2).
051500     MOVE 'aws'  TO RD-REQUIRED-SKILL (6,3).
051600     MOVE 'linux'  TO RD-REQUIRED-SKILL (6,4).
051700     MOVE 'git'  TO RD-REQUIRED-SKILL (6,5).
051800     MOVE 'python'  TO RD-REQUIRED-SKILL (6,6).
051900     MOVE 6                             TO RD-REQUIRED-COUNT (6).
052000*    R-233 -- AZURE/GCP ADDED TO THE OPTIONAL LIST BELOW.
052100     MOVE 'javascript'  TO RD-OPTIONAL-SKILL (6,1).
052200     MOVE 'postgresql'  TO RD-OPTIONAL-SKILL (6,2).
052300     MOVE 'mongodb'  TO RD-OPTIONAL-SKILL (6,3).
052400     MOVE 'azure'  TO RD-OPTIONAL-SKILL (6,4).                       R-233
052500     MOVE 'gcp'  TO RD-OPTIONAL-SKILL (6,5).                         R-233
052600     MOVE 'react'  TO RD-OPTIONAL-SKILL (6,6).
052700     MOVE 6                             TO RD-OPTIONAL-COUNT (6).
052800     MOVE 'docker'                      TO RD-NONNEG-SKILL (6,1).
052900     MOVE 'kubernetes'                  TO RD-NONNEG-SKILL (6,2).
053000     MOVE 'aws'                         TO RD-NONNEG-SKILL (6,3).
053100     MOVE 'linux'                       TO RD-NONNEG-SKILL (6,4).
053200     MOVE 4                             TO RD-NONNEG-COUNT (6).
053300     MOVE 4.0  TO RD-MIN-EXPERIENCE-YEARS (6).
053400*---------------------------------------------------------------*
053500 1150-LOAD-SKILL-NAME-TABLE.
053600*---------------------------------------------------------------*
053700     MOVE 'python'             TO WS-CANONICAL-SKILL-NAME (1).
053800     MOVE 'java'               TO WS-CANONICAL-SKILL-NAME (2).
053900     MOVE 'javascript'         TO WS-CANONICAL-SKILL-NAME (3).
054000     MOVE 'typescript'         TO WS-CANONICAL-SKILL-NAME (4).
054100     MOVE 'sql'                TO WS-CANONICAL-SKILL-NAME (5).
054200     MOVE 'mongodb'            TO WS-CANONICAL-SKILL-NAME (6).
054300     MOVE 'postgresql'         TO WS-CANONICAL-SKILL-NAME (7).
054400     MOVE 'docker'             TO WS-CANONICAL-SKILL-NAME (8).
054500     MOVE 'kubernetes'         TO WS-CANONICAL-SKILL-NAME (9).
054600     MOVE 'aws'                TO WS-CANONICAL-SKILL-NAME (10).
054700     MOVE 'azure'              TO WS-CANONICAL-SKILL-NAME (11).
054800     MOVE 'gcp'                TO WS-CANONICAL-SKILL-NAME (12).
054900     MOVE 'fastapi'            TO WS-CANONICAL-SKILL-NAME (13).
055000     MOVE 'django'             TO WS-CANONICAL-SKILL-NAME (14).
055100     MOVE 'flask'              TO WS-CANONICAL-SKILL-NAME (15).
055200     MOVE 'react'              TO WS-CANONICAL-SKILL-NAME (16).
055300     MOVE 'node.js'            TO WS-CANONICAL-SKILL-NAME (17).
055400     MOVE 'git'                TO WS-CANONICAL-SKILL-NAME (18).
055500     MOVE 'linux'              TO WS-CANONICAL-SKILL-NAME (19).
055600     MOVE 'machine learning'   TO WS-CANONICAL-SKILL-NAME (20).
055700     MOVE 'data analysis'      TO WS-CANONICAL-SKILL-NAME (21).
055800*---------------------------------------------------------------*
055802 1180-LIST-ROLE-TABLE.
055804*---------------------------------------------------------------*
055806*    PRINTS THE SIX ROLE KEY / DISPLAY-NAME PAIRS RESIDENT IN THE
055808*    TABLE LOADED AT 1100 ABOVE AS A ONE-TIME REFERENCE BLOCK AT
055810*    THE TOP OF THE REPORT, SO THE ROLE DEFINITION TABLE'S KEYS
055812*    ARE DOCUMENTED SOMEWHERE BESIDES THIS SOURCE LISTING.
055814*    GATED BY UPSI-0 (SEE SPECIAL-NAMES) SO OPERATIONS CAN DROP
055816*    IT ON A RUN-BY-RUN BASIS.  REQUEST R-261.
055818*---------------------------------------------------------------*
055820     IF RESATS-ROLE-LIST-ON
055822         MOVE SPACES TO RPT-TEXT-LINE
055824         MOVE 'ROLE TABLE:' TO TL-LABEL
055826         MOVE SPACES TO TL-TEXT
055828         MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE
055830         PERFORM 9000-PRINT-REPORT-LINE
055832         PERFORM 1181-PRINT-ONE-ROLE-ENTRY
055834             VARYING WS-ROLE-IDX FROM 1 BY 1
055836             UNTIL WS-ROLE-IDX > 6
055838     END-IF.
055840*---------------------------------------------------------------*
055842 1181-PRINT-ONE-ROLE-ENTRY.
055844*---------------------------------------------------------------*
055846     MOVE SPACES TO RPT-TEXT-LINE.
055848     MOVE 'ROLE:' TO TL-LABEL.
055850     MOVE SPACES TO TL-TEXT.
055852     MOVE 1 TO WS-TL-TEXT-PTR.
055854     MOVE RD-ROLE-KEY (WS-ROLE-IDX) TO WS-TRIM-SOURCE.
055856     PERFORM 9700-FIND-TRIMMED-LENGTH.
055858     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
055860            ' = ' DELIMITED BY SIZE
055862         INTO TL-TEXT
055864         WITH POINTER WS-TL-TEXT-PTR
055866     END-STRING.
055868     MOVE RD-DISPLAY-NAME (WS-ROLE-IDX) TO WS-TRIM-SOURCE.
055870     PERFORM 9700-FIND-TRIMMED-LENGTH.
055872     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
055874         INTO TL-TEXT
055876         WITH POINTER WS-TL-TEXT-PTR
055878     END-STRING.
055880     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
055882     PERFORM 9000-PRINT-REPORT-LINE.
055884*---------------------------------------------------------------*
055900 1200-GET-RUN-DATE.                                                  R-202
056000*---------------------------------------------------------------*
056100     ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
056200     MOVE WS-CURRENT-MONTH TO HL1-MONTH-OUT.
056300     MOVE WS-CURRENT-DAY   TO HL1-DAY-OUT.
056400     MOVE WS-CURRENT-YEAR  TO HL1-YEAR-OUT.
056500*---------------------------------------------------------------*
056600 1300-READ-RESUME-SIGNALS.
056700*---------------------------------------------------------------*
056800     READ RESUME-SIGNALS-FILE
056900         AT END SET RESUME-SIGNALS-EOF TO TRUE
057000     END-READ.
057100*===============================================================*
057200*    PHASE 1 -- EVIDENCE-BASED ATS, LEGACY ATS, RESIDENT TABLE
057300*    LOAD, ONE RECORD AND ONE REPORT BLOCK PER RESUME.
057400*===============================================================*
057500 2000-PROCESS-RESUME-SIGNALS.
057600*---------------------------------------------------------------*
057700     PERFORM 2010-VALIDATE-RESUME-SIGNALS.
057800     IF WS-RECORD-REJECTED
057900         PERFORM 2050-REJECT-RESUME
058000     ELSE
058100         PERFORM 2100-PARSE-RESUME-SIGNALS
058200         PERFORM 2200-COMPUTE-EVIDENCE-ATS
058300         PERFORM 2300-COMPUTE-LEGACY-ATS
058400         PERFORM 2400-LOAD-RESUME-TABLE
058500         IF WS-RECORD-REJECTED
058600             PERFORM 2050-REJECT-RESUME
058700         ELSE
058800             PERFORM 2500-WRITE-ATS-RESULT
058900             PERFORM 2600-PRINT-ATS-BLOCK
059000             ADD 1 TO WS-RESUMES-PROCESSED
059100         END-IF
059200     END-IF.
059300     PERFORM 1300-READ-RESUME-SIGNALS.
059400*---------------------------------------------------------------*
059500 2010-VALIDATE-RESUME-SIGNALS.
059600*---------------------------------------------------------------*
059700     SET WS-RECORD-ACCEPTED TO TRUE.
059800     IF RS-RESUME-ID = SPACES
059900         SET WS-RECORD-REJECTED TO TRUE
060000         MOVE 'Signals record carries no resume id -- no data.'
060100             TO WS-REJECT-REASON-TEXT
060200     END-IF.
060300*---------------------------------------------------------------*
060400 2050-REJECT-RESUME.
060500*---------------------------------------------------------------*
060600     ADD 1 TO WS-RESUMES-REJECTED.
060700     MOVE SPACES TO RPT-TEXT-LINE.
060800     MOVE 'REJECTED:' TO TL-LABEL.
060900     STRING RS-RESUME-ID DELIMITED BY SIZE
061000            ' - '        DELIMITED BY SIZE
061100            WS-REJECT-REASON-TEXT DELIMITED BY SIZE
061200         INTO TL-TEXT
061300     END-STRING.
061400     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
061500     PERFORM 9000-PRINT-REPORT-LINE.
061600*---------------------------------------------------------------*
061700 2100-PARSE-RESUME-SIGNALS.
061800*---------------------------------------------------------------*
061900*    THE RESUME PARSER'S SKILL-PRESENCE AND YEARS-ESTIMATE RULES
062000*    ARE ALREADY RESOLVED UPSTREAM INTO RS-SKILL-FLAGS AND
062100*    RS-EXPERIENCE-YEARS (SEE RESSIG) -- THIS PARAGRAPH ONLY
062200*    TRANSLATES THOSE SIGNALS INTO THE PARSED-FACTS WORKING
062300*    AREA THE SCORING PARAGRAPHS BELOW READ FROM, FOLLOWING THE
062400*    SAME FLAG-TO-OCCURRENCE AND METRIC-BULLET RULES THE RAW-
062500*    TEXT PARSER WOULD HAVE APPLIED.
062600     MOVE ZERO TO WS-SKILLS-PRESENT-COUNT.
062700     PERFORM 2110-COPY-SKILL-OCCURRENCE
062800         VARYING WS-SKILL-IDX FROM 1 BY 1
062900         UNTIL WS-SKILL-IDX > 21.
063000     MOVE RS-EXPERIENCE-YEARS TO WS-ESTIMATED-YEARS.
063100     MOVE RS-BULLETS-WITH-NUMBERS TO WS-METRIC-SENTENCE-COUNT.
063200*---------------------------------------------------------------*
063300 2110-COPY-SKILL-OCCURRENCE.
063400*---------------------------------------------------------------*
063500     IF RS-SKILL-FLAG (WS-SKILL-IDX) = 'Y'
063600         MOVE 1 TO WS-SKILL-OCCURRENCE (WS-SKILL-IDX)
063700         ADD 1 TO WS-SKILLS-PRESENT-COUNT
063800     ELSE
063900         MOVE ZERO TO WS-SKILL-OCCURRENCE (WS-SKILL-IDX)
064000     END-IF.
064100*---------------------------------------------------------------*
064200 2200-COMPUTE-EVIDENCE-ATS.
064300*---------------------------------------------------------------*
064400     MOVE SPACES TO WS-ATS-REASON-TEXT-RAW.
064410     MOVE 1 TO WS-EXPERIENCE-REASON-PTR WS-SUMMARY-PTR.
064500     PERFORM 2210-SCORE-FORMAT.
064600     PERFORM 2220-SCORE-KEYWORD.
064700     PERFORM 2230-SCORE-EXPERIENCE.
064800     PERFORM 2240-SCORE-SKILLS.
064900     PERFORM 2250-SCORE-ACHIEVEMENT.
065000     PERFORM 2260-COMPUTE-OVERALL.
065100     PERFORM 2270-BUILD-SUMMARY.
065200*---------------------------------------------------------------*
065300 2210-SCORE-FORMAT.
065400*---------------------------------------------------------------*
065500     MOVE 50 TO WS-FORMAT-SCORE.
065600     IF RS-EXPER-SECTION-YES
065700         ADD 20 TO WS-FORMAT-SCORE
065800         MOVE 'Experience section is present.'
065900             TO WS-FORMAT-REASON
066000     ELSE
066100         SUBTRACT 25 FROM WS-FORMAT-SCORE
066200         MOVE 'No clear Experience or Work History section
066300-    'detected.'
066400             TO WS-FORMAT-REASON
066500     END-IF.
066600     IF RS-SKILLS-SECTION-YES
066700         ADD 15 TO WS-FORMAT-SCORE
066800     ELSE
066900         SUBTRACT 15 FROM WS-FORMAT-SCORE
067000     END-IF.
067100     IF RS-PAGE-COUNT >= 1 AND RS-PAGE-COUNT <= 2
067200         ADD 10 TO WS-FORMAT-SCORE
067300     ELSE
067400         IF RS-PAGE-COUNT > 3
067500             SUBTRACT 10 FROM WS-FORMAT-SCORE
067600         END-IF
067700     END-IF.
067800     IF RS-AVG-BULLET-LENGTH >= 5 AND RS-AVG-BULLET-LENGTH <= 25
067900         ADD 5 TO WS-FORMAT-SCORE
068000     ELSE
068100         IF RS-AVG-BULLET-LENGTH > 0 AND RS-AVG-BULLET-LENGTH < 4
068200             SUBTRACT 10 FROM WS-FORMAT-SCORE
068300         ELSE
068400             IF RS-AVG-BULLET-LENGTH > 40
068500                 SUBTRACT 5 FROM WS-FORMAT-SCORE
068600             END-IF
068700         END-IF
068800     END-IF.
068900     IF RS-USES-TABLES-YES
069000         ADD 5 TO WS-FORMAT-SCORE
069100     END-IF.
069200     IF WS-FORMAT-SCORE < 0
069300         MOVE 0 TO WS-FORMAT-SCORE
069400     END-IF.
069500     IF WS-FORMAT-SCORE > 100
069600         MOVE 100 TO WS-FORMAT-SCORE
069700     END-IF.
069800*---------------------------------------------------------------*
069900 2220-SCORE-KEYWORD.
070000*---------------------------------------------------------------*
070100     COMPUTE WS-KEYWORD-SCORE =
070200         RS-KEYWORD-MATCH-RATIO * 100.
070300     IF WS-KEYWORD-SCORE < 0
070400         MOVE 0 TO WS-KEYWORD-SCORE
070500     END-IF.
070600     IF WS-KEYWORD-SCORE > 100
070700         MOVE 100 TO WS-KEYWORD-SCORE
070800     END-IF.
070900     MOVE RS-MATCHED-KEYWORDS TO WS-EDIT-MATCHED-KW.
071000     MOVE RS-TOTAL-JD-KEYWORDS TO WS-EDIT-TOTAL-KW.
071100     COMPUTE WS-EDIT-KW-PERCENT ROUNDED =
071200         RS-KEYWORD-MATCH-RATIO * 100.
071300     STRING 'Resume matches ' DELIMITED BY SIZE
071400            WS-EDIT-MATCHED-KW DELIMITED BY SIZE
071500            ' of ' DELIMITED BY SIZE
071600            WS-EDIT-TOTAL-KW DELIMITED BY SIZE
071700            ' target keywords (' DELIMITED BY SIZE
071800            WS-EDIT-KW-PERCENT DELIMITED BY SIZE
071900            '% match).' DELIMITED BY SIZE
072000         INTO WS-KEYWORD-REASON
072100     END-STRING.
072200*---------------------------------------------------------------*
072300 2230-SCORE-EXPERIENCE.
072400*---------------------------------------------------------------*
072500     MOVE 40 TO WS-EXPERIENCE-SCORE.
072600     MOVE RS-NUMBER-OF-ROLES TO WS-EDIT-ROLE-COUNT.
072700     IF RS-NUMBER-OF-ROLES >= 1
072800         ADD 25 TO WS-EXPERIENCE-SCORE
072900         STRING WS-EDIT-ROLE-COUNT DELIMITED BY SIZE
073000                ' role(s) with date ranges detected.'
073100                    DELIMITED BY SIZE
073200             INTO WS-EXPERIENCE-REASON
073210             WITH POINTER WS-EXPERIENCE-REASON-PTR
073300         END-STRING
073400     ELSE
073500         SUBTRACT 20 FROM WS-EXPERIENCE-SCORE
073600         MOVE 'No clear role dates (e.g. 2019-2022) found.'
073700             TO WS-EXPERIENCE-REASON
073710         MOVE 44 TO WS-EXPERIENCE-REASON-PTR
073800     END-IF.
073900     IF RS-NUMBER-OF-ROLES > 0 AND
074000             RS-ROLES-WITH-DATES = RS-NUMBER-OF-ROLES
074100         STRING ' All roles have dates.' DELIMITED BY SIZE
074300             INTO WS-EXPERIENCE-REASON
074310             WITH POINTER WS-EXPERIENCE-REASON-PTR
074400         END-STRING
074500     END-IF.
074600     IF RS-AVG-BULLETS-PER-ROLE >= 2 AND
074700             RS-AVG-BULLETS-PER-ROLE <= 6
074800         ADD 20 TO WS-EXPERIENCE-SCORE
074900     ELSE
075000         IF RS-AVG-BULLETS-PER-ROLE > 6
075100             ADD 10 TO WS-EXPERIENCE-SCORE
075200         ELSE
075300             IF RS-NUMBER-OF-ROLES > 0 AND
075400                     RS-AVG-BULLETS-PER-ROLE < 1
075500                 SUBTRACT 15 FROM WS-EXPERIENCE-SCORE
075600             END-IF
075700         END-IF
075800     END-IF.
075900     IF WS-EXPERIENCE-SCORE < 0
076000         MOVE 0 TO WS-EXPERIENCE-SCORE
076100     END-IF.
076200     IF WS-EXPERIENCE-SCORE > 100
076300         MOVE 100 TO WS-EXPERIENCE-SCORE
076400     END-IF.
076500*---------------------------------------------------------------*
076600 2240-SCORE-SKILLS.                                                  R-114
076700*---------------------------------------------------------------*
076800     MOVE 40 TO WS-SKILLS-SCORE.
076900     IF RS-SKILLS-COUNT >= 5
077000         ADD 30 TO WS-SKILLS-SCORE
077100     ELSE
077200         IF RS-SKILLS-COUNT >= 2
077300             ADD 15 TO WS-SKILLS-SCORE
077400         END-IF
077500     END-IF.
077600     IF RS-SKILLS-GROUPED-YES                                        R-114
077700         ADD 15 TO WS-SKILLS-SCORE
077800     END-IF.
077900     IF RS-DUP-SKILLS-YES
078000         SUBTRACT 10 FROM WS-SKILLS-SCORE
078100     END-IF.
078200     IF WS-SKILLS-SCORE < 0
078300         MOVE 0 TO WS-SKILLS-SCORE
078400     END-IF.
078500     IF WS-SKILLS-SCORE > 100
078600         MOVE 100 TO WS-SKILLS-SCORE
078700     END-IF.
078800     MOVE 'Skills presentation scored from count/grouping/
078900-    'duplicates.'
079000         TO WS-SKILLS-REASON.
079100*---------------------------------------------------------------*
079200 2250-SCORE-ACHIEVEMENT.
079300*---------------------------------------------------------------*
079400     COMPUTE WS-ACHIEVE-SCORE =
079500         RS-METRICS-RATIO * 100.
079600     IF WS-ACHIEVE-SCORE < 0
079700         MOVE 0 TO WS-ACHIEVE-SCORE
079800     END-IF.
079900     IF WS-ACHIEVE-SCORE > 100
080000         MOVE 100 TO WS-ACHIEVE-SCORE
080100     END-IF.
080200     IF RS-TOTAL-BULLETS = 0
080300         MOVE 'No bullet points detected; add bullet points with '
080400             TO WS-ACHIEVE-REASON
080500         MOVE 'measurable outcomes.'
080600             TO WS-ACHIEVE-REASON (51:21)
080700     ELSE
080800         MOVE RS-BULLETS-WITH-NUMBERS TO WS-EDIT-BULLETS-WITH-NUM
080900         MOVE RS-TOTAL-BULLETS TO WS-EDIT-TOTAL-BULLETS
081000         COMPUTE WS-EDIT-ACHIEVE-PERCENT ROUNDED =
081100             RS-METRICS-RATIO * 100
081200         STRING WS-EDIT-BULLETS-WITH-NUM DELIMITED BY SIZE
081300                ' of ' DELIMITED BY SIZE
081400                WS-EDIT-TOTAL-BULLETS DELIMITED BY SIZE
081500                ' bullet(s) include metrics or impact (' DELIMITED
081600                    BY SIZE
081700                WS-EDIT-ACHIEVE-PERCENT DELIMITED BY SIZE
081800            '%); more quantified results strengthen the resume.'
081900                DELIMITED BY SIZE
082000             INTO WS-ACHIEVE-REASON
082100         END-STRING
082200     END-IF.
082300*---------------------------------------------------------------*
082400 2260-COMPUTE-OVERALL.
082500*---------------------------------------------------------------*
082600     COMPUTE WS-OVERALL-ACCUM ROUNDED =
082700         (WS-FORMAT-SCORE     * 0.20) +
082800         (WS-KEYWORD-SCORE    * 0.25) +
082900         (WS-EXPERIENCE-SCORE * 0.20) +
083000         (WS-SKILLS-SCORE     * 0.15) +
083100         (WS-ACHIEVE-SCORE    * 0.20).
083200     MOVE WS-OVERALL-ACCUM TO WS-OVERALL-SCORE.
083300     IF WS-OVERALL-SCORE >= 70
083400         MOVE 'Strong'   TO WS-ATS-VERDICT
083500         ADD 1 TO WS-ATS-STRONG-COUNT
083600     ELSE
083700         IF WS-OVERALL-SCORE >= 40
083800             MOVE 'Moderate' TO WS-ATS-VERDICT
083900             ADD 1 TO WS-ATS-MODERATE-COUNT
084000         ELSE
084100             MOVE 'Low' TO WS-ATS-VERDICT
084200             ADD 1 TO WS-ATS-LOW-COUNT
084300         END-IF
084400     END-IF.
084500     ADD WS-OVERALL-SCORE TO WS-OVERALL-SCORE-SUM.
084600*---------------------------------------------------------------*
084700 2270-BUILD-SUMMARY.
084800*---------------------------------------------------------------*
084900     MOVE SPACES TO WS-SUMMARY-TEXT.
084910     MOVE 1 TO WS-SUMMARY-PTR.
085000     IF WS-FORMAT-SCORE >= 70
085100         STRING 'Format and structure are clear.' DELIMITED BY SIZE
085300             INTO WS-SUMMARY-TEXT
085310             WITH POINTER WS-SUMMARY-PTR
085400         END-STRING
085500     ELSE
085600         IF WS-FORMAT-SCORE < 50
085700             STRING 'Format and structure need improvement.'
085900                    DELIMITED BY SIZE
086000                 INTO WS-SUMMARY-TEXT
086010                 WITH POINTER WS-SUMMARY-PTR
086100             END-STRING
086200         END-IF
086300     END-IF.
086400     IF WS-KEYWORD-SCORE >= 60
086500         STRING ' Keyword alignment is good.' DELIMITED BY SIZE
086700             INTO WS-SUMMARY-TEXT
086710             WITH POINTER WS-SUMMARY-PTR
086800         END-STRING
086900     ELSE
087000         IF WS-KEYWORD-SCORE < 40
087100             STRING ' Keyword alignment is weak.' DELIMITED BY SIZE
087300                 INTO WS-SUMMARY-TEXT
087310                 WITH POINTER WS-SUMMARY-PTR
087400             END-STRING
087500         END-IF
087600     END-IF.
087700     IF WS-EXPERIENCE-SCORE >= 60
087800         STRING ' Experience is well presented.' DELIMITED BY SIZE
088000             INTO WS-SUMMARY-TEXT
088010             WITH POINTER WS-SUMMARY-PTR
088100         END-STRING
088200     END-IF.
088300     IF WS-SKILLS-SCORE >= 60
088400         STRING ' Skills are well presented.' DELIMITED BY SIZE
088600             INTO WS-SUMMARY-TEXT
088610             WITH POINTER WS-SUMMARY-PTR
088700         END-STRING
088800     END-IF.
088900     IF WS-ACHIEVE-SCORE >= 50
089000         STRING ' Achievement metrics are present.' DELIMITED BY
089200                    SIZE
089300             INTO WS-SUMMARY-TEXT
089310             WITH POINTER WS-SUMMARY-PTR
089400         END-STRING
089500     ELSE
089600         STRING ' Adding more quantified results would help.'
089800                    DELIMITED BY SIZE
089900             INTO WS-SUMMARY-TEXT
089910             WITH POINTER WS-SUMMARY-PTR
090000         END-STRING
090100     END-IF.
090200*---------------------------------------------------------------*
090300 2300-COMPUTE-LEGACY-ATS.
090400*---------------------------------------------------------------*
090500*    OLDER, SINGLE-SCORE CALCULATION KEPT RUNNING ALONGSIDE THE
090600*    FIVE-CATEGORY ENGINE FOR AUDIT COMPARISON -- NOT WRITTEN TO
090700*    THE ATS-RESULT RECORD, PRINTED AS AN AUDIT LINE BELOW.
090800     PERFORM 2310-LEGACY-SKILLS-SCORE.
090900     PERFORM 2320-LEGACY-EXPERIENCE-SCORE.
091000     PERFORM 2330-LEGACY-IMPACT-SCORE.
091100     PERFORM 2340-LEGACY-BLEND.
091110     PERFORM 2350-BUILD-LEGACY-SKILL-LISTS.
091200*---------------------------------------------------------------*
091300 2310-LEGACY-SKILLS-SCORE.
091400*---------------------------------------------------------------*
091500     COMPUTE WS-LEGACY-SKILLS-SCORE ROUNDED =
091600         (WS-SKILLS-PRESENT-COUNT / 21) * 100.
091700     IF WS-LEGACY-SKILLS-SCORE > 100
091800         MOVE 100 TO WS-LEGACY-SKILLS-SCORE
091900     END-IF.
092000*---------------------------------------------------------------*
092100 2320-LEGACY-EXPERIENCE-SCORE.
092200*---------------------------------------------------------------*
092300     IF WS-ESTIMATED-YEARS <= 0
092400         MOVE 0 TO WS-LEGACY-EXPERIENCE-SCORE
092500     ELSE
092600         IF WS-ESTIMATED-YEARS >= 10
092700             MOVE 100 TO WS-LEGACY-EXPERIENCE-SCORE
092800         ELSE
092900             COMPUTE WS-LEGACY-EXPERIENCE-SCORE ROUNDED =
093000                 (WS-ESTIMATED-YEARS / 10) * 100
093100         END-IF
093200     END-IF.
093300*---------------------------------------------------------------*
093400 2330-LEGACY-IMPACT-SCORE.
093500*---------------------------------------------------------------*
093600     IF WS-METRIC-SENTENCE-COUNT <= 0
093700         MOVE 0.0 TO WS-LEGACY-IMPACT-RATIO
093800     ELSE
093900         IF WS-METRIC-SENTENCE-COUNT >= 5
094000             MOVE 1.0 TO WS-LEGACY-IMPACT-RATIO
094100         ELSE
094200             COMPUTE WS-LEGACY-IMPACT-RATIO ROUNDED =
094300                 WS-METRIC-SENTENCE-COUNT / 5
094400         END-IF
094500     END-IF.
094600*---------------------------------------------------------------*
094700 2340-LEGACY-BLEND.
094800*---------------------------------------------------------------*
094900     COMPUTE WS-LEGACY-ATS-SCORE ROUNDED =
095000         (WS-LEGACY-SKILLS-SCORE     * 0.4) +
095100         (WS-LEGACY-EXPERIENCE-SCORE * 0.4) +
095200         ((WS-LEGACY-IMPACT-RATIO * 100) * 0.2).
095300*---------------------------------------------------------------*
095301 2350-BUILD-LEGACY-SKILL-LISTS.
095302*---------------------------------------------------------------*
095303*    BUILDS THE TWO LISTS THE LEGACY LINE PRINTS -- SKILLS
095304*    FOUND (SORTED, TIES ALPHABETICAL SINCE THIS RUN HAS NO
095305*    TRUE OCCURRENCE COUNT) AND SKILLS MISSING FROM THE
095306*    CANONICAL SET (ALPHABETICAL).  REUSES THE 9600 SORT PASS
095307*    THE READINESS STRENGTHS/GAPS BUILDERS USE.  REQUEST R-261.
095308*---------------------------------------------------------------*
095309     MOVE SPACES TO WS-LEGACY-SKILL-LISTS-RAW.
095310     MOVE ZERO TO WS-SORT-COUNT.
095311     PERFORM 2351-CHECK-FOUND-SKILL
095312         VARYING WS-SKILL-IDX FROM 1 BY 1
095313         UNTIL WS-SKILL-IDX > 21.
095314     PERFORM 9600-SORT-TEXT-TABLE.
095315     MOVE WS-SORT-COUNT TO WS-LEGACY-FOUND-COUNT.
095316     PERFORM 2352-COPY-FOUND-SKILL
095317         VARYING WS-SORT-IDX FROM 1 BY 1
095318         UNTIL WS-SORT-IDX > WS-LEGACY-FOUND-COUNT.
095319     MOVE ZERO TO WS-SORT-COUNT.
095320     PERFORM 2353-CHECK-MISSING-SKILL
095321         VARYING WS-SKILL-IDX FROM 1 BY 1
095322         UNTIL WS-SKILL-IDX > 21.
095323     PERFORM 9600-SORT-TEXT-TABLE.
095324     MOVE WS-SORT-COUNT TO WS-LEGACY-MISSING-COUNT.
095325     PERFORM 2354-COPY-MISSING-SKILL
095326         VARYING WS-SORT-IDX FROM 1 BY 1
095327         UNTIL WS-SORT-IDX > WS-LEGACY-MISSING-COUNT.
095328*---------------------------------------------------------------*
095329 2351-CHECK-FOUND-SKILL.
095330*---------------------------------------------------------------*
095331     IF WS-SKILL-OCCURRENCE (WS-SKILL-IDX) > 0
095332         ADD 1 TO WS-SORT-COUNT
095333         MOVE WS-CANONICAL-SKILL-NAME (WS-SKILL-IDX)
095334             TO WS-SORT-TABLE (WS-SORT-COUNT)
095335     END-IF.
095336*---------------------------------------------------------------*
095337 2352-COPY-FOUND-SKILL.
095338*---------------------------------------------------------------*
095339     MOVE WS-SORT-TABLE (WS-SORT-IDX)
095340         TO WS-LEGACY-FOUND-LIST (WS-SORT-IDX).
095341*---------------------------------------------------------------*
095342 2353-CHECK-MISSING-SKILL.
095343*---------------------------------------------------------------*
095344     IF WS-SKILL-OCCURRENCE (WS-SKILL-IDX) = 0
095345         ADD 1 TO WS-SORT-COUNT
095346         MOVE WS-CANONICAL-SKILL-NAME (WS-SKILL-IDX)
095347             TO WS-SORT-TABLE (WS-SORT-COUNT)
095348     END-IF.
095349*---------------------------------------------------------------*
095350 2354-COPY-MISSING-SKILL.
095351*---------------------------------------------------------------*
095352     MOVE WS-SORT-TABLE (WS-SORT-IDX)
095353         TO WS-LEGACY-MISSING-LIST (WS-SORT-IDX).
095354*---------------------------------------------------------------*
095400 2400-LOAD-RESUME-TABLE.
095500*---------------------------------------------------------------*
095600     SET TABLE-ACTION-LOAD TO TRUE.
095700     MOVE RS-RESUME-ID TO TABLE-RESUME-ID.
095800     MOVE WS-ESTIMATED-YEARS TO TABLE-EXPERIENCE-YEARS.
095900     PERFORM 2410-COPY-FLAGS-TO-CALL-AREA
096000         VARYING WS-SKILL-IDX FROM 1 BY 1
096100         UNTIL WS-SKILL-IDX > 21.
096200     CALL 'RESTAB' USING TABLE-ACTION, TABLE-RESUME-ID,
096300         TABLE-FOUND-SWITCH, TABLE-CAPACITY-SWITCH,
096400         TABLE-EXPERIENCE-YEARS, TABLE-SKILL-FLAGS
096500     END-CALL.
096600     IF TABLE-CAPACITY-FULL
096700         SET WS-RECORD-REJECTED TO TRUE
096800         MOVE 'Resident signals table is full -- cannot load.'
096900             TO WS-REJECT-REASON-TEXT
097000     END-IF.
097100*---------------------------------------------------------------*
097200 2410-COPY-FLAGS-TO-CALL-AREA.
097300*---------------------------------------------------------------*
097400     MOVE RS-SKILL-FLAG (WS-SKILL-IDX)
097500         TO TBL-CALL-SKILL-FLAG (WS-SKILL-IDX).
097600*---------------------------------------------------------------*
097700 2500-WRITE-ATS-RESULT.
097800*---------------------------------------------------------------*
097900     MOVE RS-RESUME-ID         TO AR-OUT-RESUME-ID.
098000     MOVE WS-OVERALL-SCORE     TO AR-OUT-OVERALL-SCORE.
098100     MOVE WS-ATS-VERDICT       TO AR-OUT-VERDICT.
098200     MOVE WS-FORMAT-SCORE      TO AR-OUT-FORMAT-SCORE.
098300     MOVE WS-KEYWORD-SCORE     TO AR-OUT-KEYWORD-SCORE.
098400     MOVE WS-EXPERIENCE-SCORE  TO AR-OUT-EXPERIENCE-SCORE.
098500     MOVE WS-SKILLS-SCORE      TO AR-OUT-SKILLS-SCORE.
098600     MOVE WS-ACHIEVE-SCORE     TO AR-OUT-ACHIEVE-SCORE.
098700     MOVE WS-SUMMARY-TEXT      TO AR-OUT-SUMMARY.
098800     WRITE ATS-RESULT-REC.
098900*---------------------------------------------------------------*
099000 2600-PRINT-ATS-BLOCK.
099100*---------------------------------------------------------------*
099200     MOVE SPACES TO RPT-RESUME-HEADER-LINE.
099300     MOVE RS-RESUME-ID TO RHL-RESUME-ID.
099400     MOVE RPT-RESUME-HEADER-LINE TO RPT-NEXT-DETAIL-LINE.
099500     PERFORM 9000-PRINT-REPORT-LINE.
099600*
099700     MOVE SPACES TO RPT-CATEGORY-LINE.
099800     MOVE 'FORMAT AND STRUCTURE:' TO CL-CATEGORY-LABEL.
099900     MOVE WS-FORMAT-SCORE TO CL-CATEGORY-SCORE.
100000     MOVE WS-FORMAT-REASON TO CL-CATEGORY-REASON.
100100     MOVE RPT-CATEGORY-LINE TO RPT-NEXT-DETAIL-LINE.
100200     PERFORM 9000-PRINT-REPORT-LINE.
100300*
100400     MOVE SPACES TO RPT-CATEGORY-LINE.
100500     MOVE 'KEYWORD OPTIMIZATION:' TO CL-CATEGORY-LABEL.
100600     MOVE WS-KEYWORD-SCORE TO CL-CATEGORY-SCORE.
100700     MOVE WS-KEYWORD-REASON TO CL-CATEGORY-REASON.
100800     MOVE RPT-CATEGORY-LINE TO RPT-NEXT-DETAIL-LINE.
100900     PERFORM 9000-PRINT-REPORT-LINE.
101000*
101100     MOVE SPACES TO RPT-CATEGORY-LINE.
101200     MOVE 'EXPERIENCE CLARITY:' TO CL-CATEGORY-LABEL.
101300     MOVE WS-EXPERIENCE-SCORE TO CL-CATEGORY-SCORE.
101400     MOVE WS-EXPERIENCE-REASON TO CL-CATEGORY-REASON.
101500     MOVE RPT-CATEGORY-LINE TO RPT-NEXT-DETAIL-LINE.
101600     PERFORM 9000-PRINT-REPORT-LINE.
101700*
101800     MOVE SPACES TO RPT-CATEGORY-LINE.
101900     MOVE 'SKILLS PRESENTATION:' TO CL-CATEGORY-LABEL.
102000     MOVE WS-SKILLS-SCORE TO CL-CATEGORY-SCORE.
102100     MOVE WS-SKILLS-REASON TO CL-CATEGORY-REASON.
102200     MOVE RPT-CATEGORY-LINE TO RPT-NEXT-DETAIL-LINE.
102300     PERFORM 9000-PRINT-REPORT-LINE.
102400*
102500     MOVE SPACES TO RPT-CATEGORY-LINE.
102600     MOVE 'ACHIEVEMENT METRICS:' TO CL-CATEGORY-LABEL.
102700     MOVE WS-ACHIEVE-SCORE TO CL-CATEGORY-SCORE.
102800     MOVE WS-ACHIEVE-REASON TO CL-CATEGORY-REASON.
102900     MOVE RPT-CATEGORY-LINE TO RPT-NEXT-DETAIL-LINE.
103000     PERFORM 9000-PRINT-REPORT-LINE.
103100*
103200     MOVE SPACES TO RPT-OVERALL-LINE.
103300     MOVE WS-OVERALL-SCORE TO OL-OVERALL-SCORE.
103400     MOVE WS-ATS-VERDICT TO OL-VERDICT.
103500     MOVE RPT-OVERALL-LINE TO RPT-NEXT-DETAIL-LINE.
103600     PERFORM 9000-PRINT-REPORT-LINE.
103700*
103800     MOVE SPACES TO RPT-TEXT-LINE.
103900     MOVE 'SUMMARY:' TO TL-LABEL.
104000     MOVE WS-SUMMARY-TEXT TO TL-TEXT.
104100     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
104200     PERFORM 9000-PRINT-REPORT-LINE.
104300*
104301*    THE LEGACY LINE USED TO HIDE BEHIND THE UPSI-0 DEBUG SWITCH
104302*    AND PRINT A "SEE FILE" PLACEHOLDER INSTEAD OF ITS OWN
104303*    SUB-SCORES.  IT NOW PRINTS EVERY RUN, WITH THE FIVE VALUES
104304*    SPEC'D FOR THIS CALCULATOR -- ATS SCORE, IMPACT, YEARS, AND
104305*    THE FOUND/MISSING SKILL LISTS BUILT AT 2350.  REQUEST R-261.
104306     MOVE SPACES TO RPT-TEXT-LINE.
104307     MOVE 'LEGACY ATS:' TO TL-LABEL.
104308     MOVE WS-LEGACY-ATS-SCORE TO WS-EDIT-LEGACY-ATS-SCORE.
104309     COMPUTE WS-EDIT-LEGACY-IMPACT ROUNDED = WS-LEGACY-IMPACT-RATIO.
104310     MOVE WS-ESTIMATED-YEARS TO WS-EDIT-LEGACY-YEARS.
104311     STRING 'SCORE ' DELIMITED BY SIZE
104312            WS-EDIT-LEGACY-ATS-SCORE DELIMITED BY SIZE
104313            ' (IMPACT ' DELIMITED BY SIZE
104314            WS-EDIT-LEGACY-IMPACT DELIMITED BY SIZE
104315            ', ' DELIMITED BY SIZE
104316            WS-EDIT-LEGACY-YEARS DELIMITED BY SIZE
104317            ' YRS EXPERIENCE).' DELIMITED BY SIZE
104318         INTO TL-TEXT
104319     END-STRING.
104320     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
104321     PERFORM 9000-PRINT-REPORT-LINE.
104322*
104323     MOVE SPACES TO RPT-TEXT-LINE.
104324     MOVE 'LEGACY FOUND:' TO TL-LABEL.
104325     PERFORM 2610-BUILD-LEGACY-FOUND-TEXT.
104326     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
104327     PERFORM 9000-PRINT-REPORT-LINE.
104328*
104329     MOVE SPACES TO RPT-TEXT-LINE.
104330     MOVE 'LEGACY MISSING:' TO TL-LABEL.
104331     PERFORM 2620-BUILD-LEGACY-MISSING-TEXT.
104332     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
104333     PERFORM 9000-PRINT-REPORT-LINE.
105700*---------------------------------------------------------------*
105701 2610-BUILD-LEGACY-FOUND-TEXT.
105702*---------------------------------------------------------------*
105703     MOVE SPACES TO TL-TEXT.
105704     MOVE 1 TO WS-TL-TEXT-PTR.
105705     IF WS-LEGACY-FOUND-COUNT = 0
105706         MOVE 'none' TO TL-TEXT
105707     ELSE
105708         PERFORM 2611-APPEND-ONE-FOUND-TO-LINE
105709             VARYING WS-SORT-IDX FROM 1 BY 1
105710             UNTIL WS-SORT-IDX > WS-LEGACY-FOUND-COUNT
105711     END-IF.
105712*---------------------------------------------------------------*
105713 2611-APPEND-ONE-FOUND-TO-LINE.
105714*---------------------------------------------------------------*
105715     MOVE WS-LEGACY-FOUND-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
105716     PERFORM 9700-FIND-TRIMMED-LENGTH.
105717     IF WS-SORT-IDX > 1
105718         STRING ', ' DELIMITED BY SIZE
105719                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
105720            INTO TL-TEXT
105721            WITH POINTER WS-TL-TEXT-PTR
105722         END-STRING
105723     ELSE
105724         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
105725            INTO TL-TEXT
105726            WITH POINTER WS-TL-TEXT-PTR
105727         END-STRING
105728     END-IF.
105729*---------------------------------------------------------------*
105730 2620-BUILD-LEGACY-MISSING-TEXT.
105731*---------------------------------------------------------------*
105732     MOVE SPACES TO TL-TEXT.
105733     MOVE 1 TO WS-TL-TEXT-PTR.
105734     IF WS-LEGACY-MISSING-COUNT = 0
105735         MOVE 'none' TO TL-TEXT
105736     ELSE
105737         PERFORM 2621-APPEND-ONE-MISSING-TO-LINE
105738             VARYING WS-SORT-IDX FROM 1 BY 1
105739             UNTIL WS-SORT-IDX > WS-LEGACY-MISSING-COUNT
105740     END-IF.
105741*---------------------------------------------------------------*
105742 2621-APPEND-ONE-MISSING-TO-LINE.
105743*---------------------------------------------------------------*
105744     MOVE WS-LEGACY-MISSING-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
105745     PERFORM 9700-FIND-TRIMMED-LENGTH.
105746     IF WS-SORT-IDX > 1
105747         STRING ', ' DELIMITED BY SIZE
105748                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
105749            INTO TL-TEXT
105750            WITH POINTER WS-TL-TEXT-PTR
105751         END-STRING
105752     ELSE
105753         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
105754            INTO TL-TEXT
105755            WITH POINTER WS-TL-TEXT-PTR
105756         END-STRING
105757     END-IF.
105758*---------------------------------------------------------------*
105800 2900-PRINT-ATS-TOTALS.
105900*---------------------------------------------------------------*
106000     MOVE SPACES TO RPT-TEXT-LINE.
106100     MOVE 'ATS TOTALS:' TO TL-LABEL.
106200     MOVE ZERO TO WS-OVERALL-ACCUM.
106300     IF WS-RESUMES-PROCESSED > 0
106400         COMPUTE WS-OVERALL-ACCUM ROUNDED =
106500             WS-OVERALL-SCORE-SUM / WS-RESUMES-PROCESSED
106600     END-IF.
106610*    WS-OVERALL-ACCUM CARRIES AN ASSUMED (NON-PRINTING) DECIMAL
106620*    POINT -- STRING'D AS-IS IT SHOWS AS ZERO-PADDED DIGITS WITH
106630*    NO VISIBLE SEPARATOR.  EDIT IT DOWN TO ONE DISPLAY DECIMAL
106640*    FIRST, SAME AS EVERY OTHER DECIMAL ON THIS REPORT.  REQUEST
106650*    R-262.
106660     COMPUTE WS-EDIT-OVERALL-AVG ROUNDED = WS-OVERALL-ACCUM.
106700     STRING 'PROCESSED ' DELIMITED BY SIZE
106800            WS-RESUMES-PROCESSED DELIMITED BY SIZE
106900            ', REJECTED ' DELIMITED BY SIZE
107000            WS-RESUMES-REJECTED DELIMITED BY SIZE
107100            ', STRONG ' DELIMITED BY SIZE
107200            WS-ATS-STRONG-COUNT DELIMITED BY SIZE
107300            ', MODERATE ' DELIMITED BY SIZE
107400            WS-ATS-MODERATE-COUNT DELIMITED BY SIZE
107500            ', LOW ' DELIMITED BY SIZE
107600            WS-ATS-LOW-COUNT DELIMITED BY SIZE
107700            ', AVG SCORE ' DELIMITED BY SIZE
107800            WS-EDIT-OVERALL-AVG DELIMITED BY SIZE
107900         INTO TL-TEXT
108000     END-STRING.
108100     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
108200     PERFORM 9000-PRINT-REPORT-LINE.
108300*---------------------------------------------------------------*
108400 3050-READ-ROLE-REQUEST.
108500*---------------------------------------------------------------*
108600     READ ROLE-REQUEST-FILE
108700         AT END SET ROLE-REQUEST-EOF TO TRUE
108800     END-READ.
108900*===============================================================*
109000*    PHASE 2 -- ROLE READINESS, ONE RECORD AND ONE REPORT BLOCK
109100*    PER ROLE-REQUEST RECORD.
109200*===============================================================*
109300 3000-PROCESS-ROLE-REQUESTS.
109400*---------------------------------------------------------------*
109500     PERFORM 3100-VALIDATE-REQUEST.
109600     IF WS-RECORD-REJECTED
109700         PERFORM 3150-REJECT-REQUEST
109800     ELSE
109900         PERFORM 3200-FIND-RESUME-TABLE
110000         IF WS-RECORD-REJECTED
110100             PERFORM 3150-REJECT-REQUEST
110200         ELSE
110300             PERFORM 3300-NORMALIZE-ROLE-NAME
110400             PERFORM 3310-LOOKUP-ROLE-DEFINITION
110500             IF WS-RECORD-REJECTED
110600                 PERFORM 3150-REJECT-REQUEST
110700             ELSE
110800                 PERFORM 3400-COMPUTE-READINESS
110900                 PERFORM 3500-WRITE-READINESS-RESULT
111000                 PERFORM 3600-PRINT-READINESS-BLOCK
111100                 ADD 1 TO WS-REQUESTS-PROCESSED
111200             END-IF
111300         END-IF
111400     END-IF.
111500     PERFORM 3050-READ-ROLE-REQUEST.
111600*---------------------------------------------------------------*
111700 3100-VALIDATE-REQUEST.
111800*---------------------------------------------------------------*
111900     SET WS-RECORD-ACCEPTED TO TRUE.
112000     IF RQ-RESUME-ID = SPACES OR RQ-ROLE-NAME = SPACES
112100         SET WS-RECORD-REJECTED TO TRUE
112200         MOVE 'Missing resume_id or role' TO WS-REJECT-REASON-TEXT
112300     END-IF.
112400*---------------------------------------------------------------*
112500 3150-REJECT-REQUEST.
112600*---------------------------------------------------------------*
112700     ADD 1 TO WS-REQUESTS-REJECTED.
112800     MOVE SPACES TO RPT-TEXT-LINE.
112900     MOVE 'REJECTED:' TO TL-LABEL.
113000     STRING RQ-RESUME-ID DELIMITED BY SIZE
113100            ' - '        DELIMITED BY SIZE
113200            WS-REJECT-REASON-TEXT DELIMITED BY SIZE
113300         INTO TL-TEXT
113400     END-STRING.
113500     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
113600     PERFORM 9000-PRINT-REPORT-LINE.
113700*---------------------------------------------------------------*
113800 3200-FIND-RESUME-TABLE.
113900*---------------------------------------------------------------*
114000     SET TABLE-ACTION-FIND TO TRUE.
114100     MOVE RQ-RESUME-ID TO TABLE-RESUME-ID.
114200     CALL 'RESTAB' USING TABLE-ACTION, TABLE-RESUME-ID,
114300         TABLE-FOUND-SWITCH, TABLE-CAPACITY-SWITCH,
114400         TABLE-EXPERIENCE-YEARS, TABLE-SKILL-FLAGS
114500     END-CALL.
114600     IF TABLE-RECORD-NOT-FOUND
114700         SET WS-RECORD-REJECTED TO TRUE
114800         MOVE 'Resume not found' TO WS-REJECT-REASON-TEXT
114900     ELSE
115000         MOVE TABLE-EXPERIENCE-YEARS TO
115100             WS-RESUME-EXPERIENCE-YEARS
115200         PERFORM 3210-COPY-FLAGS-FROM-CALL-AREA
115300             VARYING WS-SKILL-IDX FROM 1 BY 1
115400             UNTIL WS-SKILL-IDX > 21
115500     END-IF.
115600*---------------------------------------------------------------*
115700 3210-COPY-FLAGS-FROM-CALL-AREA.
115800*---------------------------------------------------------------*
115900     MOVE TBL-CALL-SKILL-FLAG (WS-SKILL-IDX)
116000         TO WS-RESUME-SKILL-FLAG (WS-SKILL-IDX).
116100*---------------------------------------------------------------*
116200 3300-NORMALIZE-ROLE-NAME.
116300*---------------------------------------------------------------*
116400*    TRIM, LOWERCASE, SPACES/HYPHENS TO UNDERSCORE, COLLAPSE
116500*    REPEATED UNDERSCORES, STRIP LEADING/TRAILING UNDERSCORES.
116600     MOVE RQ-ROLE-NAME TO WS-NORMALIZED-ROLE.
116700     INSPECT WS-NORMALIZED-ROLE CONVERTING
116800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
116900         'abcdefghijklmnopqrstuvwxyz'.
117000     INSPECT WS-NORMALIZED-ROLE REPLACING ALL ' ' BY '_'.
117100     INSPECT WS-NORMALIZED-ROLE REPLACING ALL '-' BY '_'.
117200     PERFORM 3301-COLLAPSE-UNDERSCORES
117300         UNTIL WS-NORMALIZED-ROLE = WS-SORT-TEMP.
117400     PERFORM 3302-STRIP-LEADING-TRAILING-UNDERSCORE.
117500*---------------------------------------------------------------*
117600 3301-COLLAPSE-UNDERSCORES.
117700*---------------------------------------------------------------*
117800     MOVE WS-NORMALIZED-ROLE TO WS-SORT-TEMP.
117900     INSPECT WS-SORT-TEMP REPLACING ALL '__' BY '_ '.
118000     INSPECT WS-SORT-TEMP REPLACING ALL ' _' BY '  '.
118100     MOVE WS-SORT-TEMP TO WS-SORT-TEMP.
118200     PERFORM 3303-REPACK-NORMALIZED-ROLE.
118300*---------------------------------------------------------------*
118400 3302-STRIP-LEADING-TRAILING-UNDERSCORE.
118500*---------------------------------------------------------------*
118600     PERFORM 3305-SHIFT-OFF-LEADING-UNDERSCORE
118700         UNTIL WS-NORMALIZED-ROLE (1:1) NOT = '_'.
118800*---------------------------------------------------------------*
118900 3305-SHIFT-OFF-LEADING-UNDERSCORE.
119000*---------------------------------------------------------------*
119100     MOVE WS-NORMALIZED-ROLE (2:29) TO WS-NORMALIZED-ROLE (1:29).
119200     MOVE SPACE TO WS-NORMALIZED-ROLE (30:1).
119300*---------------------------------------------------------------*
119400 3303-REPACK-NORMALIZED-ROLE.
119500*---------------------------------------------------------------*
119600     MOVE SPACES TO WS-NORMALIZED-ROLE.
119700     MOVE ZERO TO WS-ROLE-SKILL-IDX.
119800     MOVE 1 TO WS-SKILL-IDX.
119900     PERFORM 3304-COPY-NON-SPACE-CHAR
120000         VARYING WS-SKILL-IDX FROM 1 BY 1
120100         UNTIL WS-SKILL-IDX > 30.
120200*---------------------------------------------------------------*
120300 3304-COPY-NON-SPACE-CHAR.
120400*---------------------------------------------------------------*
120500     IF WS-SORT-TEMP (WS-SKILL-IDX:1) NOT = SPACE
120600         ADD 1 TO WS-ROLE-SKILL-IDX
120700         MOVE WS-SORT-TEMP (WS-SKILL-IDX:1)
120800             TO WS-NORMALIZED-ROLE (WS-ROLE-SKILL-IDX:1)
120900     END-IF.
121000*---------------------------------------------------------------*
121100 3310-LOOKUP-ROLE-DEFINITION.
121200*---------------------------------------------------------------*
121300     SET WS-ROLE-WAS-NOT-FOUND TO TRUE.
121400     PERFORM 3311-SEARCH-ROLE-TABLE
121500         VARYING WS-ROLE-TABLE-ROW FROM 1 BY 1
121600         UNTIL WS-ROLE-TABLE-ROW > 6 OR WS-ROLE-WAS-FOUND.
121700     IF WS-ROLE-WAS-NOT-FOUND
121800         SET WS-RECORD-REJECTED TO TRUE
121900         STRING 'Unknown role: ''' DELIMITED BY SIZE
122000                RQ-ROLE-NAME DELIMITED BY SPACE
122100                '''' DELIMITED BY SIZE
122200            INTO WS-REJECT-REASON-TEXT
122300         END-STRING
122400     END-IF.
122500*---------------------------------------------------------------*
122600 3311-SEARCH-ROLE-TABLE.
122700*---------------------------------------------------------------*
122800     IF RD-ROLE-KEY (WS-ROLE-TABLE-ROW) = WS-NORMALIZED-ROLE
122900         SET WS-ROLE-WAS-FOUND TO TRUE
123000     END-IF.
123100*---------------------------------------------------------------*
123200 3400-COMPUTE-READINESS.
123300*---------------------------------------------------------------*
123400     MOVE SPACES TO WS-LIST-WORK-RAW.
123500*    WS-ROLE-TABLE-ROW IS ALREADY POSITIONED ON THE MATCHED ROW
123600*    BECAUSE 3311 STOPS THE VARYING LOOP AS SOON AS IT FINDS IT.
123700     PERFORM 3410-COMPUTE-RATIOS.
123800     PERFORM 3420-COMPUTE-READINESS-SCORE.
123900     PERFORM 3430-BUILD-STRENGTHS.
124000     PERFORM 3440-BUILD-GAPS.
124100     PERFORM 3450-BUILD-NON-NEGOTIABLE.
124200     PERFORM 3460-BUILD-EXPERIENCE-GAP.
124300     PERFORM 3470-BUILD-EXPLANATION.
124400*---------------------------------------------------------------*
124500 3410-COMPUTE-RATIOS.
124600*---------------------------------------------------------------*
124700     MOVE ZERO TO WS-REQUIRED-MATCH-COUNT.
124800     MOVE ZERO TO WS-OPTIONAL-MATCH-COUNT.
124900     PERFORM 3411-COUNT-REQUIRED-MATCH
125000         VARYING WS-ROLE-SKILL-IDX FROM 1 BY 1
125100         UNTIL WS-ROLE-SKILL-IDX >
125200             RD-REQUIRED-COUNT (WS-ROLE-TABLE-ROW).
125300     PERFORM 3412-COUNT-OPTIONAL-MATCH
125400         VARYING WS-ROLE-SKILL-IDX FROM 1 BY 1
125500         UNTIL WS-ROLE-SKILL-IDX >
125600             RD-OPTIONAL-COUNT (WS-ROLE-TABLE-ROW).
125700     IF RD-REQUIRED-COUNT (WS-ROLE-TABLE-ROW) = 0
125800         MOVE 1.0 TO WS-REQUIRED-RATIO
125900     ELSE
126000         COMPUTE WS-REQUIRED-RATIO ROUNDED =
126100             WS-REQUIRED-MATCH-COUNT /
126200             RD-REQUIRED-COUNT (WS-ROLE-TABLE-ROW)
126300     END-IF.
126400     IF RD-OPTIONAL-COUNT (WS-ROLE-TABLE-ROW) = 0
126500         MOVE 1.0 TO WS-OPTIONAL-RATIO
126600     ELSE
126700         COMPUTE WS-OPTIONAL-RATIO ROUNDED =
126800             WS-OPTIONAL-MATCH-COUNT /
126900             RD-OPTIONAL-COUNT (WS-ROLE-TABLE-ROW)
127000     END-IF.
127100     IF RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW) <= 0
127200         MOVE 1.0 TO WS-EXPERIENCE-RATIO
127300     ELSE
127400         IF WS-RESUME-EXPERIENCE-YEARS >=
127500                 RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW)
127600             MOVE 1.0 TO WS-EXPERIENCE-RATIO
127700         ELSE
127800             COMPUTE WS-EXPERIENCE-RATIO ROUNDED =
127900                 WS-RESUME-EXPERIENCE-YEARS /
128000                 RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW)
128100         END-IF
128200     END-IF.
128300*---------------------------------------------------------------*
128400 3411-COUNT-REQUIRED-MATCH.
128500*---------------------------------------------------------------*
128600     PERFORM 3415-SKILL-NAME-TO-POSITION.
128700     IF WS-SKILL-IDX > 0
128800         IF WS-RESUME-SKILL-FLAG (WS-SKILL-IDX) = 'Y'
128900             ADD 1 TO WS-REQUIRED-MATCH-COUNT
129000         END-IF
129100     END-IF.
129200*---------------------------------------------------------------*
129300 3412-COUNT-OPTIONAL-MATCH.
129400*---------------------------------------------------------------*
129500     MOVE RD-OPTIONAL-SKILL (WS-ROLE-TABLE-ROW, WS-ROLE-SKILL-IDX)
129600         TO WS-SORT-TEMP.
129700     PERFORM 3416-NAME-TO-POSITION-OPTIONAL.
129800     IF WS-SKILL-IDX > 0
129900         IF WS-RESUME-SKILL-FLAG (WS-SKILL-IDX) = 'Y'
130000             ADD 1 TO WS-OPTIONAL-MATCH-COUNT
130100         END-IF
130200     END-IF.
130300*---------------------------------------------------------------*
130400 3415-SKILL-NAME-TO-POSITION.
130500*---------------------------------------------------------------*
130600     MOVE RD-REQUIRED-SKILL (WS-ROLE-TABLE-ROW, WS-ROLE-SKILL-IDX)
130700         TO WS-SORT-TEMP.
130800     PERFORM 3416-NAME-TO-POSITION-OPTIONAL.
130900*---------------------------------------------------------------*
131000 3416-NAME-TO-POSITION-OPTIONAL.
131100*---------------------------------------------------------------*
131200     MOVE ZERO TO WS-SKILL-IDX.
131300     PERFORM 3417-SEARCH-CANONICAL-SKILL
131400         VARYING WS-SORT-IDX FROM 1 BY 1
131500         UNTIL WS-SORT-IDX > 21 OR WS-SKILL-IDX > 0.
131600*---------------------------------------------------------------*
131700 3417-SEARCH-CANONICAL-SKILL.
131800*---------------------------------------------------------------*
131900     IF WS-CANONICAL-SKILL-NAME (WS-SORT-IDX) = WS-SORT-TEMP
132000         MOVE WS-SORT-IDX TO WS-SKILL-IDX
132100     END-IF.
132200*---------------------------------------------------------------*
132300 3420-COMPUTE-READINESS-SCORE.
132400*---------------------------------------------------------------*
132500     COMPUTE WS-READINESS-SCORE-1-DEC ROUNDED =
132600         (WS-REQUIRED-RATIO * 100 * 0.50) +
132700         (WS-OPTIONAL-RATIO * 100 * 0.20) +
132800         (WS-EXPERIENCE-RATIO * 100 * 0.30).
132900     IF WS-READINESS-SCORE-1-DEC < 0
133000         MOVE 0 TO WS-READINESS-SCORE-1-DEC
133100     END-IF.
133200     IF WS-READINESS-SCORE-1-DEC > 100
133300         MOVE 100 TO WS-READINESS-SCORE-1-DEC
133400     END-IF.
133500     IF WS-READINESS-SCORE-1-DEC >= 80
133600         MOVE 'Job Ready'       TO WS-READINESS-VERDICT
133700         ADD 1 TO WS-READY-COUNT
133800     ELSE
133900         IF WS-READINESS-SCORE-1-DEC >= 60
134000             MOVE 'Partially Ready' TO WS-READINESS-VERDICT
134100             ADD 1 TO WS-PARTIAL-READY-COUNT
134200         ELSE
134300             MOVE 'Not Ready'      TO WS-READINESS-VERDICT
134400             ADD 1 TO WS-NOT-READY-COUNT
134500         END-IF
134600     END-IF.
134700     COMPUTE WS-READINESS-SCORE-INT ROUNDED =
134800         WS-READINESS-SCORE-1-DEC.
134900     IF WS-READINESS-SCORE-INT > 100
135000         MOVE 100 TO WS-READINESS-SCORE-INT
135100     END-IF.
135200*---------------------------------------------------------------*
135300 3430-BUILD-STRENGTHS.
135400*---------------------------------------------------------------*
135500     MOVE ZERO TO WS-SORT-COUNT.
135600     PERFORM 3431-CHECK-STRENGTH
135700         VARYING WS-SKILL-IDX FROM 1 BY 1
135800         UNTIL WS-SKILL-IDX > 21.
135900     PERFORM 9600-SORT-TEXT-TABLE.
136000     MOVE WS-SORT-COUNT TO WS-STRENGTH-COUNT.
136100     PERFORM 3432-COPY-STRENGTH
136200         VARYING WS-SORT-IDX FROM 1 BY 1
136300         UNTIL WS-SORT-IDX > WS-SORT-COUNT.
136400*---------------------------------------------------------------*
136500 3431-CHECK-STRENGTH.
136600*---------------------------------------------------------------*
136700     IF WS-RESUME-SKILL-FLAG (WS-SKILL-IDX) = 'Y'
136800         MOVE ZERO TO WS-ROLE-SKILL-IDX
136900         PERFORM 3433-IS-REQUIRED-OR-OPTIONAL
137000         IF WS-ROLE-SKILL-IDX > 0
137100             ADD 1 TO WS-SORT-COUNT
137200             MOVE WS-CANONICAL-SKILL-NAME (WS-SKILL-IDX)
137300                 TO WS-SORT-TABLE (WS-SORT-COUNT)
137400         END-IF
137500     END-IF.
137600*---------------------------------------------------------------*
137700 3432-COPY-STRENGTH.
137800*---------------------------------------------------------------*
137900     MOVE WS-SORT-TABLE (WS-SORT-IDX)
138000         TO WS-STRENGTH-LIST (WS-SORT-IDX).
138100*---------------------------------------------------------------*
138200 3433-IS-REQUIRED-OR-OPTIONAL.
138300*---------------------------------------------------------------*
138400     PERFORM 3434-CHECK-ONE-REQUIRED
138500         VARYING WS-ROLE-IDX FROM 1 BY 1
138600         UNTIL WS-ROLE-IDX >
138700             RD-REQUIRED-COUNT (WS-ROLE-TABLE-ROW)
138800         OR WS-ROLE-SKILL-IDX > 0.
138900     IF WS-ROLE-SKILL-IDX = 0
139000         PERFORM 3435-CHECK-ONE-OPTIONAL
139100             VARYING WS-ROLE-IDX FROM 1 BY 1
139200             UNTIL WS-ROLE-IDX >
139300                 RD-OPTIONAL-COUNT (WS-ROLE-TABLE-ROW)
139400             OR WS-ROLE-SKILL-IDX > 0
139500     END-IF.
139600*---------------------------------------------------------------*
139700 3434-CHECK-ONE-REQUIRED.
139800*---------------------------------------------------------------*
139900     IF RD-REQUIRED-SKILL (WS-ROLE-TABLE-ROW, WS-ROLE-IDX)
140000             = WS-CANONICAL-SKILL-NAME (WS-SKILL-IDX)
140100         MOVE WS-ROLE-IDX TO WS-ROLE-SKILL-IDX
140200     END-IF.
140300*---------------------------------------------------------------*
140400 3435-CHECK-ONE-OPTIONAL.
140500*---------------------------------------------------------------*
140600     IF RD-OPTIONAL-SKILL (WS-ROLE-TABLE-ROW, WS-ROLE-IDX)
140700             = WS-CANONICAL-SKILL-NAME (WS-SKILL-IDX)
140800         MOVE WS-ROLE-IDX TO WS-ROLE-SKILL-IDX
140900     END-IF.
141000*---------------------------------------------------------------*
141100 3440-BUILD-GAPS.
141200*---------------------------------------------------------------*
141300     MOVE ZERO TO WS-SORT-COUNT.
141400     PERFORM 3441-CHECK-GAP
141500         VARYING WS-ROLE-SKILL-IDX FROM 1 BY 1
141600         UNTIL WS-ROLE-SKILL-IDX >
141700             RD-REQUIRED-COUNT (WS-ROLE-TABLE-ROW).
141800     PERFORM 9600-SORT-TEXT-TABLE.
141900     MOVE WS-SORT-COUNT TO WS-GAP-COUNT.
142000     PERFORM 3442-COPY-GAP
142100         VARYING WS-SORT-IDX FROM 1 BY 1
142200         UNTIL WS-SORT-IDX > WS-SORT-COUNT.
142300*---------------------------------------------------------------*
142400 3441-CHECK-GAP.
142500*---------------------------------------------------------------*
142600     PERFORM 3415-SKILL-NAME-TO-POSITION.
142700     IF WS-SKILL-IDX = 0
142800         ADD 1 TO WS-SORT-COUNT
142900         MOVE RD-REQUIRED-SKILL (WS-ROLE-TABLE-ROW,
143000             WS-ROLE-SKILL-IDX) TO WS-SORT-TABLE (WS-SORT-COUNT)
143100     ELSE
143200         IF WS-RESUME-SKILL-FLAG (WS-SKILL-IDX) = 'N'
143300             ADD 1 TO WS-SORT-COUNT
143400             MOVE RD-REQUIRED-SKILL (WS-ROLE-TABLE-ROW,
143500                 WS-ROLE-SKILL-IDX)
143600                 TO WS-SORT-TABLE (WS-SORT-COUNT)
143700         END-IF
143800     END-IF.
143900*---------------------------------------------------------------*
144000 3442-COPY-GAP.
144100*---------------------------------------------------------------*
144200     MOVE WS-SORT-TABLE (WS-SORT-IDX)
144300         TO WS-GAP-LIST (WS-SORT-IDX).
144400*---------------------------------------------------------------*
144500 3450-BUILD-NON-NEGOTIABLE.
144600*---------------------------------------------------------------*
144700     PERFORM 3451-BUILD-ONE-NON-NEGOTIABLE
144800         VARYING WS-ROLE-SKILL-IDX FROM 1 BY 1
144900         UNTIL WS-ROLE-SKILL-IDX >
145000             RD-NONNEG-COUNT (WS-ROLE-TABLE-ROW).
145100*---------------------------------------------------------------*
145200 3451-BUILD-ONE-NON-NEGOTIABLE.
145300*---------------------------------------------------------------*
145400     MOVE RD-NONNEG-SKILL (WS-ROLE-TABLE-ROW, WS-ROLE-SKILL-IDX)
145500         TO WS-NONNEG-SKILL-NAME (WS-ROLE-SKILL-IDX)
145600         WS-SORT-TEMP.
145700     PERFORM 3416-NAME-TO-POSITION-OPTIONAL.
145800     IF WS-SKILL-IDX > 0 AND
145900             WS-RESUME-SKILL-FLAG (WS-SKILL-IDX) = 'Y'
146000         MOVE 'good'    TO WS-NONNEG-SKILL-STATUS
146100             (WS-ROLE-SKILL-IDX)
146200     ELSE
146300         MOVE 'missing' TO WS-NONNEG-SKILL-STATUS
146400             (WS-ROLE-SKILL-IDX)
146500     END-IF.
146600*---------------------------------------------------------------*
146700 3460-BUILD-EXPERIENCE-GAP.
146800*---------------------------------------------------------------*
146900     MOVE SPACES TO WS-EXPERIENCE-GAP-TEXT.
146910     MOVE RD-DISPLAY-NAME (WS-ROLE-TABLE-ROW) TO WS-TRIM-SOURCE.
146920     PERFORM 9700-FIND-TRIMMED-LENGTH.
147000     IF RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW) <= 0
147100         MOVE 'No minimum experience requirement for this role.'
147200             TO WS-EXPERIENCE-GAP-TEXT
147300     ELSE
147400         MOVE RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW)
147500             TO WS-EDIT-REQUIRED-YEARS
147600         IF WS-RESUME-EXPERIENCE-YEARS >=
147700                 RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW)
147800             STRING 'Meets or exceeds the typical ' DELIMITED BY
147900                        SIZE
148000                    WS-EDIT-REQUIRED-YEARS DELIMITED BY SIZE
148100                    '+ years experience for ' DELIMITED BY SIZE
148200                    WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY
148300                        SIZE
148400                    '.' DELIMITED BY SIZE
148500                 INTO WS-EXPERIENCE-GAP-TEXT
148600             END-STRING
148700         ELSE
148800             COMPUTE WS-SHORTFALL-YEARS =
148900                 RD-MIN-EXPERIENCE-YEARS (WS-ROLE-TABLE-ROW) -
149000                 WS-RESUME-EXPERIENCE-YEARS
149100             MOVE WS-SHORTFALL-YEARS TO WS-EDIT-SHORTFALL-YEARS
149200             STRING 'About ' DELIMITED BY SIZE
149300                    WS-EDIT-SHORTFALL-YEARS DELIMITED BY SIZE
149400                    ' years short of the typical ' DELIMITED BY
149500                        SIZE
149600                    WS-EDIT-REQUIRED-YEARS DELIMITED BY SIZE
149700                    '+ years experience for ' DELIMITED BY SIZE
149800                    WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY
149900                        SIZE
150000                    '. Consider highlighting transferable '
150100                        DELIMITED BY SIZE
150200                    'experience or side projects.' DELIMITED BY
150300                        SIZE
150400                 INTO WS-EXPERIENCE-GAP-TEXT
150500             END-STRING
150600         END-IF
150700     END-IF.
150800*---------------------------------------------------------------*
150900 3470-BUILD-EXPLANATION.
151000*---------------------------------------------------------------*
151100     MOVE SPACES TO WS-EXPLANATION-TEXT.
151110     MOVE 1 TO WS-EXPLANATION-PTR.
151200     MOVE WS-READINESS-SCORE-INT TO WS-EDIT-READINESS-SCORE.
151210     MOVE RD-DISPLAY-NAME (WS-ROLE-TABLE-ROW) TO WS-TRIM-SOURCE.
151220     PERFORM 9700-FIND-TRIMMED-LENGTH.
151300     STRING 'For ' DELIMITED BY SIZE
151400            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
151600            ', your readiness score is ' DELIMITED BY SIZE
151700            WS-EDIT-READINESS-SCORE DELIMITED BY SIZE
151800            '/100 (' DELIMITED BY SIZE
151900         INTO WS-EXPLANATION-TEXT
151910         WITH POINTER WS-EXPLANATION-PTR
152000     END-STRING.
152010     MOVE WS-READINESS-VERDICT TO WS-TRIM-SOURCE.
152020     PERFORM 9700-FIND-TRIMMED-LENGTH.
152030     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
152040            ').' DELIMITED BY SIZE
152050         INTO WS-EXPLANATION-TEXT
152060         WITH POINTER WS-EXPLANATION-PTR
152070     END-STRING.
152300     IF WS-STRENGTH-COUNT > 0
152400         PERFORM 3471-APPEND-STRENGTHS-CLAUSE
152500     END-IF.
152600     IF WS-GAP-COUNT > 0
152700         PERFORM 3472-APPEND-GAPS-CLAUSE
152800     END-IF.
152900     STRING ' ' DELIMITED BY SIZE
153100            WS-EXPERIENCE-GAP-TEXT DELIMITED BY SIZE
153200         INTO WS-EXPLANATION-TEXT
153210         WITH POINTER WS-EXPLANATION-PTR
153300     END-STRING.
153400*---------------------------------------------------------------*
153500 3471-APPEND-STRENGTHS-CLAUSE.
153600*---------------------------------------------------------------*
153700     STRING ' Your profile aligns well in: ' DELIMITED BY SIZE
153900         INTO WS-EXPLANATION-TEXT
153910         WITH POINTER WS-EXPLANATION-PTR
154000     END-STRING.
154100     PERFORM 3473-APPEND-ONE-STRENGTH
154200         VARYING WS-SORT-IDX FROM 1 BY 1
154300         UNTIL WS-SORT-IDX > WS-STRENGTH-COUNT OR
154400             WS-SORT-IDX > 8.
154500     IF WS-STRENGTH-COUNT > 8
154600         STRING '....' DELIMITED BY SIZE
154800             INTO WS-EXPLANATION-TEXT
154810             WITH POINTER WS-EXPLANATION-PTR
154900         END-STRING
155000     ELSE
155100         STRING '.' DELIMITED BY SIZE
155300             INTO WS-EXPLANATION-TEXT
155310             WITH POINTER WS-EXPLANATION-PTR
155400         END-STRING
155500     END-IF.
155600*---------------------------------------------------------------*
155700 3472-APPEND-GAPS-CLAUSE.
155800*---------------------------------------------------------------*
155900     STRING
156000     ' To strengthen your fit, focus on building or showcasing: '
156100         DELIMITED BY SIZE
156200         INTO WS-EXPLANATION-TEXT
156210         WITH POINTER WS-EXPLANATION-PTR
156300     END-STRING.
156400     PERFORM 3474-APPEND-ONE-GAP
156500         VARYING WS-SORT-IDX FROM 1 BY 1
156600         UNTIL WS-SORT-IDX > WS-GAP-COUNT OR WS-SORT-IDX > 6.
156700     IF WS-GAP-COUNT > 6
156800         STRING '....' DELIMITED BY SIZE
157000             INTO WS-EXPLANATION-TEXT
157010             WITH POINTER WS-EXPLANATION-PTR
157100         END-STRING
157200     ELSE
157300         STRING '.' DELIMITED BY SIZE
157400             INTO WS-EXPLANATION-TEXT
157410             WITH POINTER WS-EXPLANATION-PTR
157500         END-STRING
157600     END-IF.
157800*---------------------------------------------------------------*
157900 3473-APPEND-ONE-STRENGTH.
158000*---------------------------------------------------------------*
158010     MOVE WS-STRENGTH-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
158020     PERFORM 9700-FIND-TRIMMED-LENGTH.
158100     IF WS-SORT-IDX > 1
158200         STRING ', ' DELIMITED BY SIZE
158400                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
158500            INTO WS-EXPLANATION-TEXT
158510            WITH POINTER WS-EXPLANATION-PTR
158600         END-STRING
158700     ELSE
158800         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
159000            INTO WS-EXPLANATION-TEXT
159010            WITH POINTER WS-EXPLANATION-PTR
159100         END-STRING
159200     END-IF.
159300*---------------------------------------------------------------*
159400 3474-APPEND-ONE-GAP.
159500*---------------------------------------------------------------*
159510     MOVE WS-GAP-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
159520     PERFORM 9700-FIND-TRIMMED-LENGTH.
159600     IF WS-SORT-IDX > 1
159700         STRING ', ' DELIMITED BY SIZE
159900                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
160000            INTO WS-EXPLANATION-TEXT
160010            WITH POINTER WS-EXPLANATION-PTR
160100         END-STRING
160200     ELSE
160300         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
160500            INTO WS-EXPLANATION-TEXT
160510            WITH POINTER WS-EXPLANATION-PTR
160600         END-STRING
160700     END-IF.
160800*---------------------------------------------------------------*
160900 3500-WRITE-READINESS-RESULT.
161000*---------------------------------------------------------------*
161100     MOVE RQ-RESUME-ID            TO RR-OUT-RESUME-ID.
161200     MOVE RQ-ROLE-NAME            TO RR-OUT-TARGET-ROLE.
161300     MOVE WS-READINESS-SCORE-INT  TO RR-OUT-READINESS-SCORE.
161400     MOVE WS-READINESS-VERDICT    TO RR-OUT-VERDICT.
161500     MOVE SPACES TO RR-OUT-STRENGTHS RR-OUT-GAPS
161600         RR-OUT-PRIORITY-SKILLS.
161700     PERFORM 3510-COPY-STRENGTH-OUT
161800         VARYING WS-SORT-IDX FROM 1 BY 1
161900         UNTIL WS-SORT-IDX > WS-STRENGTH-COUNT.
162000     PERFORM 3520-COPY-GAP-AND-PRIORITY-OUT
162100         VARYING WS-SORT-IDX FROM 1 BY 1
162200         UNTIL WS-SORT-IDX > WS-GAP-COUNT.
162300     PERFORM 3530-COPY-NON-NEGOTIABLE-OUT
162400         VARYING WS-SORT-IDX FROM 1 BY 1
162500         UNTIL WS-SORT-IDX > RD-NONNEG-COUNT (WS-ROLE-TABLE-ROW).
162600     MOVE WS-EXPERIENCE-GAP-TEXT  TO RR-OUT-EXPERIENCE-GAP.
162700     MOVE WS-EXPLANATION-TEXT     TO RR-OUT-EXPLANATION.
162800     WRITE ROLE-READINESS-REC.
162900*---------------------------------------------------------------*
163000 3510-COPY-STRENGTH-OUT.
163100*---------------------------------------------------------------*
163200     MOVE WS-STRENGTH-LIST (WS-SORT-IDX)
163300         TO RR-OUT-STRENGTH (WS-SORT-IDX).
163400*---------------------------------------------------------------*
163500 3520-COPY-GAP-AND-PRIORITY-OUT.
163600*---------------------------------------------------------------*
163700     MOVE WS-GAP-LIST (WS-SORT-IDX) TO RR-OUT-GAP (WS-SORT-IDX).
163800     MOVE WS-GAP-LIST (WS-SORT-IDX)
163900         TO RR-OUT-PRIORITY-SKILL (WS-SORT-IDX).
164000*---------------------------------------------------------------*
164100 3530-COPY-NON-NEGOTIABLE-OUT.
164200*---------------------------------------------------------------*
164300     MOVE WS-NONNEG-SKILL-NAME (WS-SORT-IDX)
164400         TO RR-OUT-NONNEG-SKILL (WS-SORT-IDX).
164500     MOVE WS-NONNEG-SKILL-STATUS (WS-SORT-IDX)
164600         TO RR-OUT-NONNEG-STATUS (WS-SORT-IDX).
164700*---------------------------------------------------------------*
164800 3600-PRINT-READINESS-BLOCK.
164900*---------------------------------------------------------------*
165000     MOVE SPACES TO RPT-REQUEST-HEADER-LINE.
165100     MOVE RQ-RESUME-ID TO QHL-RESUME-ID.
165200     MOVE RQ-ROLE-NAME TO QHL-TARGET-ROLE.
165300     MOVE RPT-REQUEST-HEADER-LINE TO RPT-NEXT-DETAIL-LINE.
165400     PERFORM 9000-PRINT-REPORT-LINE.
165500*
165600     MOVE SPACES TO RPT-READINESS-LINE.
165700     MOVE WS-READINESS-SCORE-INT TO RL-READINESS-SCORE.
165800     MOVE WS-READINESS-VERDICT TO RL-VERDICT.
165900     MOVE RPT-READINESS-LINE TO RPT-NEXT-DETAIL-LINE.
166000     PERFORM 9000-PRINT-REPORT-LINE.
166100*
166200     MOVE SPACES TO RPT-TEXT-LINE.
166300     MOVE 'STRENGTHS:' TO TL-LABEL.
166400     PERFORM 3610-BUILD-STRENGTH-LIST-TEXT.
166500     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
166600     PERFORM 9000-PRINT-REPORT-LINE.
166700*
166800     MOVE SPACES TO RPT-TEXT-LINE.
166900     MOVE 'GAPS:' TO TL-LABEL.
167000     PERFORM 3620-BUILD-GAP-LIST-TEXT.
167100     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
167200     PERFORM 9000-PRINT-REPORT-LINE.
167300*
167400     PERFORM 3630-PRINT-ONE-NON-NEGOTIABLE
167500         VARYING WS-SORT-IDX FROM 1 BY 1
167600         UNTIL WS-SORT-IDX > RD-NONNEG-COUNT (WS-ROLE-TABLE-ROW).
167700*
167800     MOVE SPACES TO RPT-TEXT-LINE.
167900     MOVE 'EXP GAP:' TO TL-LABEL.
168000     MOVE WS-EXPERIENCE-GAP-TEXT TO TL-TEXT.
168100     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
168200     PERFORM 9000-PRINT-REPORT-LINE.
168300*
168400     MOVE SPACES TO RPT-TEXT-LINE.
168500     MOVE 'EXPLANATION:' TO TL-LABEL.
168600     MOVE WS-EXPLANATION-TEXT (1:108) TO TL-TEXT.
168700     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
168800     PERFORM 9000-PRINT-REPORT-LINE.
168900*
169000     IF WS-EXPLANATION-TEXT (109:108) NOT = SPACES
169100         MOVE SPACES TO RPT-TEXT-LINE
169200         MOVE SPACES TO TL-LABEL
169300         MOVE WS-EXPLANATION-TEXT (109:108) TO TL-TEXT
169400         MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE
169500         PERFORM 9000-PRINT-REPORT-LINE
169600     END-IF.
169700*---------------------------------------------------------------*
169800 3610-BUILD-STRENGTH-LIST-TEXT.
169900*---------------------------------------------------------------*
170000     MOVE SPACES TO TL-TEXT.
170010     MOVE 1 TO WS-TL-TEXT-PTR.
170100     IF WS-STRENGTH-COUNT = 0
170200         MOVE 'none' TO TL-TEXT
170300     ELSE
170400         PERFORM 3611-APPEND-ONE-STRENGTH-TO-LINE
170500             VARYING WS-SORT-IDX FROM 1 BY 1
170600             UNTIL WS-SORT-IDX > WS-STRENGTH-COUNT
170700     END-IF.
170800*---------------------------------------------------------------*
170900 3611-APPEND-ONE-STRENGTH-TO-LINE.
171000*---------------------------------------------------------------*
171010     MOVE WS-STRENGTH-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
171020     PERFORM 9700-FIND-TRIMMED-LENGTH.
171100     IF WS-SORT-IDX > 1
171200         STRING ', ' DELIMITED BY SIZE
171400                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
171500            INTO TL-TEXT
171510            WITH POINTER WS-TL-TEXT-PTR
171600         END-STRING
171700     ELSE
171800         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
172000            INTO TL-TEXT
172010            WITH POINTER WS-TL-TEXT-PTR
172100         END-STRING
172200     END-IF.
172300*---------------------------------------------------------------*
172400 3620-BUILD-GAP-LIST-TEXT.
172500*---------------------------------------------------------------*
172600     MOVE SPACES TO TL-TEXT.
172610     MOVE 1 TO WS-TL-TEXT-PTR.
172700     IF WS-GAP-COUNT = 0
172800         MOVE 'none' TO TL-TEXT
172900     ELSE
173000         PERFORM 3621-APPEND-ONE-GAP-TO-LINE
173100             VARYING WS-SORT-IDX FROM 1 BY 1
173200             UNTIL WS-SORT-IDX > WS-GAP-COUNT
173300     END-IF.
173400*---------------------------------------------------------------*
173500 3621-APPEND-ONE-GAP-TO-LINE.
173600*---------------------------------------------------------------*
173610     MOVE WS-GAP-LIST (WS-SORT-IDX) TO WS-TRIM-SOURCE.
173620     PERFORM 9700-FIND-TRIMMED-LENGTH.
173700     IF WS-SORT-IDX > 1
173800         STRING ', ' DELIMITED BY SIZE
174000                WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
174100            INTO TL-TEXT
174110            WITH POINTER WS-TL-TEXT-PTR
174200         END-STRING
174300     ELSE
174400         STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
174600            INTO TL-TEXT
174610            WITH POINTER WS-TL-TEXT-PTR
174700         END-STRING
174800     END-IF.
174900*---------------------------------------------------------------*
175000 3630-PRINT-ONE-NON-NEGOTIABLE.
175100*---------------------------------------------------------------*
175200     MOVE SPACES TO RPT-NONNEG-LINE.
175300     MOVE WS-NONNEG-SKILL-NAME (WS-SORT-IDX) TO NNL-SKILL.
175400     MOVE WS-NONNEG-SKILL-STATUS (WS-SORT-IDX) TO NNL-STATUS.
175500     MOVE 'Required for role.' TO NNL-REASON.
175600     MOVE RPT-NONNEG-LINE TO RPT-NEXT-DETAIL-LINE.
175700     PERFORM 9000-PRINT-REPORT-LINE.
175800*---------------------------------------------------------------*
175900 3900-PRINT-READINESS-TOTALS.
176000*---------------------------------------------------------------*
176100     MOVE SPACES TO RPT-TEXT-LINE.
176200     MOVE 'RDY TOTALS:' TO TL-LABEL.
176300     STRING 'PROCESSED ' DELIMITED BY SIZE
176400            WS-REQUESTS-PROCESSED DELIMITED BY SIZE
176500            ', REJECTED ' DELIMITED BY SIZE
176600            WS-REQUESTS-REJECTED DELIMITED BY SIZE
176700            ', JOB READY ' DELIMITED BY SIZE
176800            WS-READY-COUNT DELIMITED BY SIZE
176900            ', PARTIALLY READY ' DELIMITED BY SIZE
177000            WS-PARTIAL-READY-COUNT DELIMITED BY SIZE
177100            ', NOT READY ' DELIMITED BY SIZE
177200            WS-NOT-READY-COUNT DELIMITED BY SIZE
177300         INTO TL-TEXT
177400     END-STRING.
177500     MOVE RPT-TEXT-LINE TO RPT-NEXT-DETAIL-LINE.
177600     PERFORM 9000-PRINT-REPORT-LINE.
177700*---------------------------------------------------------------*
177800 4000-CLOSE-FILES.
177900*---------------------------------------------------------------*
178000     CLOSE RESUME-SIGNALS-FILE.
178100     CLOSE ROLE-REQUEST-FILE.
178200     CLOSE ATS-RESULT-FILE.
178300     CLOSE ROLE-READINESS-FILE.
178400     CLOSE EVAL-REPORT-FILE.
178500*---------------------------------------------------------------*
178600 9000-PRINT-REPORT-LINE.
178700*---------------------------------------------------------------*
178800     IF RPT-LINE-COUNT > RPT-LINES-ON-PAGE
178900         PERFORM 9100-PRINT-PAGE-HEADING
179000     END-IF.
179100     MOVE RPT-NEXT-DETAIL-LINE TO RPT-PRINT-LINE.
179200     PERFORM 9120-WRITE-PRINT-LINE.
179300*---------------------------------------------------------------*
179400 9100-PRINT-PAGE-HEADING.
179500*---------------------------------------------------------------*
179600     MOVE RPT-PAGE-COUNT TO HL1-PAGE-OUT.
179700     MOVE RPT-HEADING-LINE-1 TO RPT-PRINT-LINE.                      R-202
179800     PERFORM 9110-WRITE-TOP-OF-PAGE.
179900     MOVE 2 TO RPT-LINE-SPACING.
180000     MOVE RPT-HEADING-LINE-2 TO RPT-PRINT-LINE.                      R-202
180100     PERFORM 9120-WRITE-PRINT-LINE.
180200     ADD 1 TO RPT-PAGE-COUNT.
180300     MOVE 1 TO RPT-LINE-SPACING.
180400     MOVE 5 TO RPT-LINE-COUNT.
180500*---------------------------------------------------------------*
180600 9110-WRITE-TOP-OF-PAGE.
180700*---------------------------------------------------------------*
180800     WRITE RPT-PRINT-LINE
180900         AFTER ADVANCING PAGE.
181000     MOVE SPACE TO RPT-PRINT-LINE.
181100*---------------------------------------------------------------*
181200 9120-WRITE-PRINT-LINE.
181300*---------------------------------------------------------------*
181400     WRITE RPT-PRINT-LINE
181500         AFTER ADVANCING RPT-LINE-SPACING.
181600     MOVE SPACE TO RPT-PRINT-LINE.
181700     ADD 1 TO RPT-LINE-COUNT.
181800     MOVE 1 TO RPT-LINE-SPACING.
181900*---------------------------------------------------------------*
182000 9600-SORT-TEXT-TABLE.
182100*---------------------------------------------------------------*
182200     SET WS-SORT-A-SWAP-HAPPENED TO TRUE.
182300     PERFORM 9610-SORT-OUTER-PASS
182400         UNTIL WS-SORT-NO-SWAP.
182500*---------------------------------------------------------------*
182600 9610-SORT-OUTER-PASS.
182700*---------------------------------------------------------------*
182800     SET WS-SORT-NO-SWAP TO TRUE.
182900     PERFORM 9620-SORT-COMPARE-SWAP
183000         VARYING WS-SORT-IDX FROM 1 BY 1
183100         UNTIL WS-SORT-IDX > WS-SORT-COUNT - 1.
183200*---------------------------------------------------------------*
183300 9620-SORT-COMPARE-SWAP.
183400*---------------------------------------------------------------*
183500     IF WS-SORT-TABLE (WS-SORT-IDX) >
183600             WS-SORT-TABLE (WS-SORT-IDX + 1)
183700         MOVE WS-SORT-TABLE (WS-SORT-IDX + 1) TO WS-SORT-TEMP
183800         MOVE WS-SORT-TABLE (WS-SORT-IDX) TO
183900             WS-SORT-TABLE (WS-SORT-IDX + 1)
184000         MOVE WS-SORT-TEMP TO WS-SORT-TABLE (WS-SORT-IDX)
184100         SET WS-SORT-A-SWAP-HAPPENED TO TRUE
184200     END-IF.
184210*---------------------------------------------------------------*
184220* 9700-FIND-TRIMMED-LENGTH DETERMINES HOW MANY CHARACTERS OF
184230* WS-TRIM-SOURCE ARE NOT TRAILING SPACE, SCANNING BACKWARD FROM
184240* ITS DEFINED WIDTH.  THE CALLER MOVES THE VALUE TO BE SENT INTO
184250* WS-TRIM-SOURCE FIRST; THE RESULT COMES BACK IN WS-TRIM-LEN FOR
184260* USE AS A REFERENCE-MODIFICATION LENGTH, SINCE THIS SHOP'S
184270* COMPILER HAS NO LENGTH OR TRIM FUNCTION.  ADDED PER REQUEST
184280* R-254 -- SEE THE 09/14/11 CHANGE-LOG ENTRY.
184290*---------------------------------------------------------------*
184300 9700-FIND-TRIMMED-LENGTH.
184310*---------------------------------------------------------------*
184320     MOVE 30 TO WS-TRIM-LEN.
184330     PERFORM 9710-BACK-UP-ONE-POSITION
184340         UNTIL WS-TRIM-LEN = 0 OR
184350             WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
184360*---------------------------------------------------------------*
184370 9710-BACK-UP-ONE-POSITION.
184380*---------------------------------------------------------------*
184390     SUBTRACT 1 FROM WS-TRIM-LEN.
184400*---------------------------------------------------------------*
184410 END PROGRAM RESATS.
