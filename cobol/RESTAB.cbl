000100*================================================================*
000200* PROGRAM NAME:     RESTAB
000300* ORIGINAL AUTHOR:  EDWIN ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 E ACKERMAN    CREATED -- CALLED SUBPROGRAM HOLDS THE
000900*                        RESIDENT, RESUME-ID-KEYED SIGNAL TABLE
001000*                        FOR THE RESATS EVALUATION RUN.  MODELED
001100*                        ON THE UNEMREAD ALL/SINGLE-KEY CALL
001200*                        INTERFACE BUT THE TABLE NOW LIVES HERE
001300*                        INSTEAD OF IN A VSAM FILE.
001400* 07/02/92 E ACKERMAN    RAISED TABLE CAPACITY FROM 200 TO 500
001500*                        ENTRIES PER REQUEST R-098 (BATCH VOLUME
001600*                        GREW WHEN THE NIGHT INTAKE STEP STARTED
001700*                        FEEDING RESATS DIRECTLY).
001800* 01/14/99 T WEAVER      Y2K -- REVIEWED.  EXPERIENCE-YEARS IS A
001900*                        DURATION, NOT A CALENDAR DATE.  NO
002000*                        2-DIGIT YEAR FIELD IN THIS PROGRAM.  NO
002100*                        CHANGE REQUIRED.  SEE SIGN-OFF BINDER.
002200* 04/30/03 T WEAVER      ADDED TABLE-CAPACITY-SWITCH HANDLING SO
002300*                        A FULL TABLE COMES BACK AS A REJECTABLE
002400*                        CONDITION INSTEAD OF AN ABEND (R-241).
002500*================================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    RESTAB.
002800 AUTHOR.        EDWIN ACKERMAN.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  03/11/91.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*================================================================*
003400 ENVIRONMENT DIVISION.
003500*----------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*----------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS RESTAB-UPSI-SET
004200            OFF STATUS IS RESTAB-UPSI-CLEAR.
004300*================================================================*
004400 DATA DIVISION.
004500*----------------------------------------------------------------*
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------*
004800*    TABLE CONTROL COUNTERS -- ALL COMP, AS THIS SHOP KEEPS
004900*    SUBSCRIPTS AND COUNTS BINARY.
005000*----------------------------------------------------------------*
005100 01  WS-TABLE-CONTROL.
005200     05  WS-TABLE-ENTRY-COUNT         PIC 9(03) COMP
005300                                      VALUE ZERO.
005400     05  WS-TABLE-MAX-ENTRIES         PIC 9(03) COMP
005500                                      VALUE 500.
005600     05  WS-TABLE-SEARCH-RESULT-SW    PIC X(01) VALUE 'N'.
005700         88  WS-ENTRY-WAS-FOUND            VALUE 'Y'.
005800         88  WS-ENTRY-WAS-NOT-FOUND        VALUE 'N'.
005900*----------------------------------------------------------------*
006000*    THE RESIDENT TABLE ITSELF.  LIVES IN WORKING-STORAGE, NOT
006100*    LINKAGE -- IT STAYS POPULATED ACROSS CALLS FOR THE LIFE OF
006200*    THE RUN UNIT, THE WAY UNEMREAD'S VSAM FILE STAYED OPEN
006300*    ACROSS CALLS.
006400*----------------------------------------------------------------*
006500 01  WS-RESIDENT-TABLE.
006600     05  WS-RESIDENT-ENTRY OCCURS 1 TO 500 TIMES                     R-098
006700             DEPENDING ON WS-TABLE-ENTRY-COUNT
006800             INDEXED BY WS-TBL-IDX.
006900         10  WS-ENTRY-RESUME-ID       PIC X(36).
007000         10  WS-ENTRY-EXPERIENCE-YEARS
007100                                      PIC 9(02)V9(01).
007200         10  WS-ENTRY-SKILL-FLAGS.
007300             15  WS-ENTRY-SKILL-FLAG OCCURS 21 TIMES
007400                                      PIC X(01).
007500*----------------------------------------------------------------*
007600*    ALTERNATE VIEW OF ONE RESIDENT ENTRY AS A SINGLE FLAT
007700*    CHARACTER STRING -- USED BY 1050-CLEAR-TABLE-ENTRY TO BLANK
007800*    A SLOT BEFORE IT IS LOADED, SINCE SPACES CANNOT BE MOVED
007900*    DIRECTLY INTO A NUMERIC DISPLAY FIELD.
008000*----------------------------------------------------------------*
008100     05  WS-RESIDENT-ENTRY-RAW REDEFINES WS-RESIDENT-ENTRY
008200             OCCURS 1 TO 500 TIMES                                   R-098
008300             DEPENDING ON WS-TABLE-ENTRY-COUNT
008400             INDEXED BY WS-TBL-RAW-IDX
008500                                      PIC X(60).
008600*----------------------------------------------------------------*
008700*    ALTERNATE VIEW OF THE RESUME ID AS ITS FIVE UUID GROUPS --
008800*    USED ONLY BY 9800-DISPLAY-TABLE-DIAGNOSTIC WHEN UPSI-0 IS ON
008900*    FOR A DEBUG RUN; THE ID IS NOT SPLIT FOR ANY SCORING LOGIC.
009000*----------------------------------------------------------------*
009100 01  WS-DEBUG-RESUME-ID.
009200     05  WS-DEBUG-ID-TEXT             PIC X(36).
009300 01  WS-DEBUG-RESUME-ID-GROUPS REDEFINES WS-DEBUG-RESUME-ID.
009400     05  WS-DEBUG-ID-GROUP-1          PIC X(08).
009500     05  WS-DEBUG-ID-GROUP-2          PIC X(01).
009600     05  WS-DEBUG-ID-GROUP-3          PIC X(04).
009700     05  WS-DEBUG-ID-GROUP-4          PIC X(01).
009800     05  WS-DEBUG-ID-GROUP-5          PIC X(04).
009900     05  WS-DEBUG-ID-GROUP-6          PIC X(01).
010000     05  WS-DEBUG-ID-GROUP-7          PIC X(04).
010100     05  WS-DEBUG-ID-GROUP-8          PIC X(01).
010200     05  WS-DEBUG-ID-GROUP-9          PIC X(12).
010300*----------------------------------------------------------------*
010400*    CONSOLE ERROR LINE -- SAME BRACKETED STYLE UNEMREAD USES
010500*    FOR ITS "INVALID VSAM STATUS" MESSAGE.
010600*----------------------------------------------------------------*
010700 01  ERROR-DISPLAY-LINE.
010800     05  FILLER   PIC X(23) VALUE ' *** ERROR IN RESTAB: '.
010900     05  DL-ERROR-REASON               PIC X(20) VALUE SPACE.
011000     05  FILLER   PIC X(05) VALUE ' *** '.
011100*----------------------------------------------------------------*
011200*    ERROR-DISPLAY-LINE RECAST AS A SHORT REASON-CODE-ONLY LINE
011300*    FOR THE CASES WHERE THE CALLING PROGRAM ONLY WANTS THE
011400*    CONSOLE NOISE TRIMMED DOWN (UPSI-0 OFF).
011500*----------------------------------------------------------------*
011600 01  ERROR-DISPLAY-LINE-SHORT REDEFINES ERROR-DISPLAY-LINE.
011700     05  DL-SHORT-REASON              PIC X(48).
011800*----------------------------------------------------------------*
011900 LINKAGE SECTION.
012000 COPY RESTBL.
012100*================================================================*
012200 PROCEDURE DIVISION USING TABLE-ACTION, TABLE-RESUME-ID,
012300     TABLE-FOUND-SWITCH, TABLE-CAPACITY-SWITCH,                      R-241
012400     TABLE-EXPERIENCE-YEARS, TABLE-SKILL-FLAGS.
012500*----------------------------------------------------------------*
012600 0000-MAIN-ROUTINE.
012700*----------------------------------------------------------------*
012800     EVALUATE TRUE
012900         WHEN TABLE-ACTION-LOAD
013000             PERFORM 1000-LOAD-TABLE-ENTRY
013100         WHEN TABLE-ACTION-FIND
013200             PERFORM 2000-FIND-TABLE-ENTRY
013300         WHEN OTHER
013400             MOVE 'UNKNOWN TABLE-ACTION REQUESTED'
013500                 TO DL-ERROR-REASON
013600             DISPLAY ERROR-DISPLAY-LINE
013700     END-EVALUATE.
013800     PERFORM 9800-DISPLAY-TABLE-DIAGNOSTIC.
013900     GOBACK.
014000*----------------------------------------------------------------*
014100 1000-LOAD-TABLE-ENTRY.
014200*----------------------------------------------------------------*
014300     SET TABLE-CAPACITY-OK TO TRUE.                                  R-241
014400     IF WS-TABLE-ENTRY-COUNT NOT LESS THAN WS-TABLE-MAX-ENTRIES      R-241
014500         SET TABLE-CAPACITY-FULL TO TRUE                             R-241
014600         MOVE 'RESIDENT TABLE IS AT CAPACITY'                        R-241
014700             TO DL-ERROR-REASON                                      R-241
014800         DISPLAY ERROR-DISPLAY-LINE                                  R-241
014900     ELSE
015000         ADD 1 TO WS-TABLE-ENTRY-COUNT
015100         SET WS-TBL-IDX TO WS-TABLE-ENTRY-COUNT
015200         PERFORM 1050-CLEAR-TABLE-ENTRY
015300         MOVE TABLE-RESUME-ID
015400             TO WS-ENTRY-RESUME-ID (WS-TBL-IDX)
015500         MOVE TABLE-EXPERIENCE-YEARS
015600             TO WS-ENTRY-EXPERIENCE-YEARS (WS-TBL-IDX)
015700         PERFORM 1060-COPY-FLAGS-IN
015800             VARYING WS-TBL-RAW-IDX FROM 1 BY 1
015900             UNTIL WS-TBL-RAW-IDX > 21
016000     END-IF.
016100*----------------------------------------------------------------*
016200 1050-CLEAR-TABLE-ENTRY.
016300*----------------------------------------------------------------*
016400     MOVE SPACES TO WS-RESIDENT-ENTRY-RAW (WS-TBL-IDX).
016500*----------------------------------------------------------------*
016600 1060-COPY-FLAGS-IN.
016700*----------------------------------------------------------------*
016800     MOVE TBL-CALL-SKILL-FLAG (WS-TBL-RAW-IDX)
016900         TO WS-ENTRY-SKILL-FLAG (WS-TBL-IDX, WS-TBL-RAW-IDX).
017000*----------------------------------------------------------------*
017100 2000-FIND-TABLE-ENTRY.
017200*----------------------------------------------------------------*
017300     SET TABLE-RECORD-NOT-FOUND TO TRUE.
017400     IF WS-TABLE-ENTRY-COUNT GREATER THAN ZERO
017500         PERFORM 2100-SEARCH-TABLE
017600             VARYING WS-TBL-IDX FROM 1 BY 1
017700             UNTIL WS-TBL-IDX > WS-TABLE-ENTRY-COUNT
017800                OR TABLE-RECORD-FOUND
017900     END-IF.
018000*----------------------------------------------------------------*
018100 2100-SEARCH-TABLE.
018200*----------------------------------------------------------------*
018300     IF WS-ENTRY-RESUME-ID (WS-TBL-IDX) EQUAL TABLE-RESUME-ID
018400         SET TABLE-RECORD-FOUND TO TRUE
018500         MOVE WS-ENTRY-EXPERIENCE-YEARS (WS-TBL-IDX)
018600             TO TABLE-EXPERIENCE-YEARS
018700         PERFORM 2110-COPY-FLAGS-OUT
018800             VARYING WS-TBL-RAW-IDX FROM 1 BY 1
018900             UNTIL WS-TBL-RAW-IDX > 21
019000     END-IF.
019100*----------------------------------------------------------------*
019200 2110-COPY-FLAGS-OUT.
019300*----------------------------------------------------------------*
019400     MOVE WS-ENTRY-SKILL-FLAG (WS-TBL-IDX, WS-TBL-RAW-IDX)
019500         TO TBL-CALL-SKILL-FLAG (WS-TBL-RAW-IDX).
019600*----------------------------------------------------------------*
019700 9800-DISPLAY-TABLE-DIAGNOSTIC.
019800*----------------------------------------------------------------*
019900*    DEBUG AID, ONLY REACHED WHEN A MAINTAINER FLIPS UPSI-0 ON
020000*    FOR A TEST RUN.  NOT PERFORMED IN NORMAL PRODUCTION FLOW.
020100*----------------------------------------------------------------*
020200     MOVE TABLE-RESUME-ID TO WS-DEBUG-ID-TEXT.
020300     IF RESTAB-UPSI-SET
020400         DISPLAY 'RESTAB TABLE ENTRIES: ' WS-TABLE-ENTRY-COUNT
020500         DISPLAY 'LOOKUP KEY GROUPS: '
020600             WS-DEBUG-ID-GROUP-1 '-' WS-DEBUG-ID-GROUP-3 '-'
020700             WS-DEBUG-ID-GROUP-5 '-' WS-DEBUG-ID-GROUP-7 '-'
020800             WS-DEBUG-ID-GROUP-9.
020900*----------------------------------------------------------------*
021000 END PROGRAM RESTAB.
